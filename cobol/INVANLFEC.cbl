000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. INVANLFEC.
000300 AUTHOR. K. T. ABARA.
000400 INSTALLATION. KC03FEC - ACCOUNTS PAYABLE.
000500 DATE-WRITTEN. 04/21/1989.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED.
000800*----------------------------------------------------------------
000900* INVANLFEC  -  INVOICE SPENDING ANALYTICS.
001000*
001100* READS INVMFEC SEQUENTIALLY, ACCUMULATES INVOICE COUNT, A DATE-
001200* RANGED GRAND TOTAL (RANGE FROM ANLPFEC), AND PER-VENDOR, PER-
001300* CATEGORY, AND PER-YEAR-MONTH SPENDING TOTALS IN WORKING-STORAGE
001400* TABLES, THEN PRINTS THE ANLDATA ANALYTIC REPORT.
001500*----------------------------------------------------------------
001600* CHANGE LOG
001700* 04/21/89 KTA  AP0040  INITIAL VERSION - INVOICE COUNT AND       AP0040A 
001800*                       VENDOR SPENDING SECTION ONLY.             AP0040B 
001900* 10/05/90 KTA  AP0054  CATEGORY SPENDING SECTION ADDED.          AP0054A 
002000* 08/17/92 RJH  AP0070  MONTHLY SPENDING SECTION ADDED -          AP0070A 
002100*                       MONTH TABLE KEPT IN ASCENDING ORDER       AP0070B 
002200*                       BY INSERTION SINCE THE SHOP DOES NOT      AP0070C 
002300*                       USE THE SORT VERB IN THIS SUITE.          AP0070D 
002400* 06/09/95 GLO  AP0088  RANGED GRAND TOTAL LINE ADDED, DRIVEN     AP0088A 
002500*                       BY THE NEW ANLPFEC PARAMETER CARD.        AP0088B 
002600* 01/22/99 KTA  AP0104  Y2K - MONTH TABLE KEY WIDENED TO A        AP0104A 
002700*                       FULL 6-DIGIT CCYYMM, PARAMETER CARD       AP0104B 
002800*                       DATES NOW FULL 4-DIGIT CCYY.              AP0104C 
002900* 02/14/03 DOS  AP0122  VENDOR TABLE WIDENED 60 TO 200 -          AP0122A 
003000*                       AP0040'S TABLE WAS FILLING UP ON          AP0122B 
003100*                       THE YEAR-END RUN.                         AP0122C 
003200* 07/30/19 DOS  AP0188  CATEGORY SPENDING NOW SKIPS BLANK         AP0188A 
003300*                       CATEGORY PER THE REVISED A/P RULE.        AP0188B 
003400*
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700*
003800 SPECIAL-NAMES.
003900    C01 IS TOP-OF-FORM
004000    CLASS NUMERIC-DIGIT-CLASS IS '0' THRU '9'
004100    UPSI-0 IS WS-RERUN-SWITCH.
004200*
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500    SELECT INVMAST-INPUT ASSIGN TO INVMAST
004600        ORGANIZATION IS SEQUENTIAL
004700        FILE STATUS IS WS-MST-SW.
004800*
004900    SELECT ANLPARM-INPUT ASSIGN TO ANLPARM
005000        ORGANIZATION IS SEQUENTIAL
005100        FILE STATUS IS WS-PRM-SW.
005200*
005300    SELECT ANALYTIC-OUTPUT ASSIGN TO ANLDATA
005400        ORGANIZATION IS SEQUENTIAL
005500        FILE STATUS IS WS-ANL-SW.
005600*
005700 DATA DIVISION.
005800 FILE SECTION.
005900*
006000 FD  INVMAST-INPUT
006100    RECORDING MODE IS F
006200    RECORD CONTAINS 170 CHARACTERS
006300    DATA RECORD IS INVOICE-REC.
006400 COPY INVMFEC.
006500*
006600 FD  ANLPARM-INPUT
006700    RECORDING MODE IS F
006800    RECORD CONTAINS 20 CHARACTERS
006900    DATA RECORD IS ANLPARM-REC.
007000 COPY ANLPFEC.
007100*
007200 FD  ANALYTIC-OUTPUT
007300    RECORDING MODE IS F
007400    RECORD CONTAINS 132 CHARACTERS
007500    DATA RECORD IS ANALYTIC-REC.
007600 COPY ANALFEC.
007700*
007800 WORKING-STORAGE SECTION.
007900*
008000* FILE STATUS AND EOF SWITCHES
008100*
008200 01  WS-MST-SW                      PIC X(02) VALUE SPACES.
008300    88  WS-MST-SUCCESS                  VALUE '00'.
008400    88  WS-MST-EOF                      VALUE '10'.
008500*
008600 01  WS-PRM-SW                      PIC X(02) VALUE SPACES.
008700    88  WS-PRM-SUCCESS                  VALUE '00'.
008800*
008900 01  WS-ANL-SW                      PIC X(02) VALUE SPACES.
009000    88  WS-ANL-SUCCESS                  VALUE '00'.
009100    88  WS-ANL-IOERROR                  VALUE '37'.
009200*
009300 01  WS-INVMAST-EOF-SW               PIC X(01) VALUE 'N'.
009400    88  WS-INVMAST-EOF-NO               VALUE 'N'.
009500    88  WS-INVMAST-EOF-YES              VALUE 'Y'.
009600*
009700* DATE RANGE FROM THE PARAMETER CARD (AP0088)
009800*
009900 01  WS-RANGE-START                 PIC 9(08) VALUE 0.
010000 01  WS-RANGE-END                   PIC 9(08) VALUE 0.
010100*
010200* RUN TOTALS
010300*
010400 01  WS-INVOICE-COUNT                PIC 9(07) COMP VALUE 0.
010500 01  WS-RANGE-TOTAL                  PIC S9(10)V99 VALUE 0.
010600 01  WS-VENDOR-GRAND-TOTAL           PIC S9(10)V99 VALUE 0.
010700 01  WS-CATEGORY-GRAND-TOTAL         PIC S9(10)V99 VALUE 0.
010800 01  WS-MONTH-GRAND-TOTAL            PIC S9(10)V99 VALUE 0.
010900*
011000* VENDOR SPENDING TABLE - ONE ENTRY PER DISTINCT VENDOR, FIRST-
011100* SEEN ORDER (AP0122 WIDENED THE TABLE TO 200 ENTRIES)
011200*
011300 01  WS-VENDOR-TABLE-DATA.
011400    05  WS-VND-ENTRY                OCCURS 200 TIMES
011500                                    INDEXED BY WS-VND-IDX.
011600        10  WS-VND-NAME             PIC X(30).
011700        10  WS-VND-TOTAL            PIC S9(10)V99.
011800        10  FILLER                  PIC X(02).
011900 01  WS-VND-COUNT                   PIC 9(03) COMP VALUE 0.
012000 01  WS-VND-SUB                     PIC 9(03) COMP VALUE 0.
012100 01  WS-VND-FOUND-SW                PIC X(01) VALUE 'N'.
012200    88  WS-VND-WAS-FOUND               VALUE 'Y'.
012300*
012400* CATEGORY SPENDING TABLE - BLANK CATEGORY NEVER GETS A ROW
012500* (AP0188)
012600*
012700 01  WS-CATEGORY-TABLE-DATA.
012800    05  WS-CAT-ENTRY                OCCURS 50 TIMES
012900                                    INDEXED BY WS-CAT-IDX.
013000        10  WS-CAT-NAME             PIC X(15).
013100        10  WS-CAT-TOTAL            PIC S9(10)V99.
013200        10  FILLER                  PIC X(02).
013300 01  WS-CAT-COUNT                   PIC 9(03) COMP VALUE 0.
013400 01  WS-CAT-SUB                     PIC 9(03) COMP VALUE 0.
013500 01  WS-CAT-FOUND-SW                PIC X(01) VALUE 'N'.
013600    88  WS-CAT-WAS-FOUND               VALUE 'Y'.
013700*
013800* MONTH SPENDING TABLE - KEPT IN ASCENDING CCYYMM ORDER BY
013900* INSERTION (AP0070/AP0104)
014000*
014100 01  WS-MONTH-TABLE-DATA.
014200    05  WS-MON-ENTRY                 OCCURS 240 TIMES
014300                                     INDEXED BY WS-MON-IDX.
014400        10  WS-MON-KEY               PIC 9(06).
014500        10  WS-MON-TOTAL             PIC S9(10)V99.
014600        10  FILLER                   PIC X(02).
014700 01  WS-MON-COUNT                    PIC 9(03) COMP VALUE 0.
014800 01  WS-MON-SUB                      PIC 9(03) COMP VALUE 0.
014900 01  WS-MON-FOUND-SW                 PIC X(01) VALUE 'N'.
015000    88  WS-MON-WAS-FOUND                VALUE 'Y'.
015100 01  WS-MON-KEY-WORK                 PIC 9(06) VALUE 0.
015200 01  WS-MON-SHIFT-SUB                PIC 9(03) COMP VALUE 0.
015300*
015400* PRINT LINE ASSEMBLY WORK AREA
015500*
015600 01  WS-PRINT-LINE                  PIC X(131) VALUE SPACES.
015700*
015800 01  WS-RPT-INV-COUNT-ED            PIC ZZZ,ZZ9.
015900 01  WS-RPT-RANGE-TOTAL-ED          PIC $$$,$$$,$$9.99.
016000 01  WS-RPT-AMOUNT-ED               PIC ZZ,ZZZ,ZZ9.99.
016100 01  WS-RPT-YYYY-MM                 PIC X(07) VALUE SPACES.
016200*
016300* TITLE-BLOCK DATE TEXT WORK AREA - ONE BREAKDOWN AREA SERVES
016400* BOTH THE RANGE START AND RANGE END SUBTITLE DATES.
016500*
016600 01  WS-RPT-DATE-NUM                PIC 9(08) VALUE 0.
016700 01  WS-RPT-DATE-TEXT               PIC X(10) VALUE SPACES.
016800 01  WS-TITLE-START-TEXT            PIC X(10) VALUE SPACES.
016900*
017000 01  WS-MON-NEW-KEY                 PIC 9(06) VALUE 0.
017100*
017200 01  WS-NBR                         PIC 9 VALUE 0.
017300*
017400* REDEFINES 1 OF 3 - INVOICE DATE BROKEN OUT TO GET THE CCYYMM
017500* MONTH TABLE KEY.
017600*
017700 01  WS-INV-DATE-NUM                PIC 9(08) VALUE 0.
017800 01  WS-INV-DATE-PARTS REDEFINES WS-INV-DATE-NUM.
017900    05  WS-INV-DATE-CCYYMM          PIC 9(06).
018000    05  WS-INV-DATE-DD              PIC 9(02).
018100*
018200* REDEFINES 2 OF 3 - MONTH TABLE KEY BROKEN OUT TO BUILD THE
018300* YYYY-MM REPORT COLUMN.
018400*
018500 01  WS-RPT-MON-KEY-PARTS REDEFINES WS-MON-KEY-WORK.
018600    05  WS-RPT-MON-CCYY             PIC 9(04).
018700    05  WS-RPT-MON-MM               PIC 9(02).
018800*
018900* REDEFINES 3 OF 3 - TITLE-BLOCK DATE WORK AREA BROKEN OUT TO
019000* BUILD THE YYYY-MM-DD SUBTITLE TEXT.
019100*
019200 01  WS-RPT-DATE-PARTS REDEFINES WS-RPT-DATE-NUM.
019300    05  WS-RPT-DATE-CCYY            PIC 9(04).
019400    05  WS-RPT-DATE-MM              PIC 9(02).
019500    05  WS-RPT-DATE-DD              PIC 9(02).
019600*
019700 PROCEDURE DIVISION.
019800*
019900* --------------------------------------------------------------
020000* STEP 1 - HOUSEKEEPING, PARAMETER CARD, FILE OPENS
020100* --------------------------------------------------------------
020200*
020300 0000-MAIN-PARA.
020400*
020500    PERFORM 0100-INITIALIZE-PARA.
020600    PERFORM 0200-PROCESS-PARA UNTIL WS-INVMAST-EOF-YES.
020700    PERFORM 3000-PRINT-REPORT-PARA.
020800    PERFORM 9900-CLOSE-FILES-PARA.
020900    PERFORM 9990-COMPLETED-OK-PARA.
021000*
021100 0100-INITIALIZE-PARA.
021200*
021300    MOVE SPACES TO WS-MST-SW WS-PRM-SW WS-ANL-SW.
021400    OPEN INPUT INVMAST-INPUT.
021500    IF NOT WS-MST-SUCCESS
021600        DISPLAY 'INVMAST-INPUT OPEN ERROR - WS-MST-SW=' WS-MST-SW
021700        PERFORM 9800-PROGRAM-FAILED-PARA
021800    END-IF.
021900*
022000    OPEN INPUT ANLPARM-INPUT.
022100    IF NOT WS-PRM-SUCCESS
022200        DISPLAY 'ANLPARM-INPUT OPEN ERROR - WS-PRM-SW=' WS-PRM-SW
022300        PERFORM 9800-PROGRAM-FAILED-PARA
022400    END-IF.
022500*
022600    OPEN OUTPUT ANALYTIC-OUTPUT.
022700    IF NOT WS-ANL-SUCCESS
022800        DISPLAY 'ANALYTIC-OUTPUT OPEN ERROR - WS-ANL-SW=' WS-ANL-SW
022900        PERFORM 9800-PROGRAM-FAILED-PARA
023000    END-IF.
023100*
023200    READ ANLPARM-INPUT
023300        AT END
023400            MOVE 0 TO WS-RANGE-START WS-RANGE-END
023500        NOT AT END
023600            MOVE ANLP-START-DATE TO WS-RANGE-START
023700            MOVE ANLP-END-DATE TO WS-RANGE-END
023800    END-READ.
023900*
024000    PERFORM 1000-READ-INVMAST-PARA.
024100*
024200* --------------------------------------------------------------
024300* STEP 2 - ACCUMULATE ONE INVOICE MASTER RECORD INTO THE TABLES
024400* --------------------------------------------------------------
024500*
024600 0200-PROCESS-PARA.
024700*
024800    ADD 1 TO WS-INVOICE-COUNT.
024900    PERFORM 2000-ACCUM-RANGE-TOTAL-PARA.
025000    PERFORM 2100-ACCUM-VENDOR-PARA.
025100    PERFORM 2200-ACCUM-CATEGORY-PARA THRU 2200-EXIT.
025200    PERFORM 2300-ACCUM-MONTH-PARA THRU 2300-EXIT.
025300    PERFORM 1000-READ-INVMAST-PARA.
025400*
025500 1000-READ-INVMAST-PARA.
025600*
025700    READ INVMAST-INPUT
025800        AT END
025900            MOVE 'Y' TO WS-INVMAST-EOF-SW
026000        NOT AT END
026100            CONTINUE
026200    END-READ.
026300*
026400* --------------------------------------------------------------
026500* RANGED GRAND TOTAL - START <= INVOICE DATE <= END, BOTH ENDS
026600* INCLUSIVE (U5 RULES).  A ZERO RANGE BOUND FROM A BLANK CARD
026700* MATCHES NOTHING.
026800* --------------------------------------------------------------
026900*
027000 2000-ACCUM-RANGE-TOTAL-PARA.
027100*
027200    IF WS-RANGE-START > 0 AND WS-RANGE-END > 0
027300        AND INV-INVOICE-DATE >= WS-RANGE-START
027400        AND INV-INVOICE-DATE <= WS-RANGE-END
027500        ADD INV-TOTAL-AMOUNT TO WS-RANGE-TOTAL
027600    END-IF.
027700*
027800* --------------------------------------------------------------
027900* VENDOR SPENDING - ALL VENDORS, FIRST-SEEN TABLE ORDER
028000* --------------------------------------------------------------
028100*
028200 2100-ACCUM-VENDOR-PARA.
028300*
028400    MOVE 'N' TO WS-VND-FOUND-SW.
028500    SET WS-VND-IDX TO 1.
028600    SEARCH WS-VND-ENTRY
028700        AT END
028800            CONTINUE
028900        WHEN WS-VND-NAME (WS-VND-IDX) = INV-VENDOR-NAME
029000            MOVE 'Y' TO WS-VND-FOUND-SW
029100    END-SEARCH.
029200    IF WS-VND-WAS-FOUND
029300        ADD INV-TOTAL-AMOUNT TO WS-VND-TOTAL (WS-VND-IDX)
029400    ELSE
029500        ADD 1 TO WS-VND-COUNT
029600        SET WS-VND-IDX TO WS-VND-COUNT
029700        MOVE INV-VENDOR-NAME TO WS-VND-NAME (WS-VND-IDX)
029800        MOVE INV-TOTAL-AMOUNT TO WS-VND-TOTAL (WS-VND-IDX)
029900    END-IF.
030000    ADD INV-TOTAL-AMOUNT TO WS-VENDOR-GRAND-TOTAL.
030100*
030200* --------------------------------------------------------------
030300* CATEGORY SPENDING - BLANK CATEGORY EXCLUDED (AP0188)
030400* --------------------------------------------------------------
030500*
030600 2200-ACCUM-CATEGORY-PARA.
030700*
030750    IF INV-CATEGORY = SPACES
030760        GO TO 2200-EXIT
030770    END-IF.
030800    MOVE 'N' TO WS-CAT-FOUND-SW.
031000    SET WS-CAT-IDX TO 1.
031100    SEARCH WS-CAT-ENTRY
031200        AT END
031300            CONTINUE
031400        WHEN WS-CAT-NAME (WS-CAT-IDX) = INV-CATEGORY
031500            MOVE 'Y' TO WS-CAT-FOUND-SW
031600    END-SEARCH.
031700    IF WS-CAT-WAS-FOUND
031800        ADD INV-TOTAL-AMOUNT TO WS-CAT-TOTAL (WS-CAT-IDX)
031900    ELSE
032000        ADD 1 TO WS-CAT-COUNT
032100        SET WS-CAT-IDX TO WS-CAT-COUNT
032200        MOVE INV-CATEGORY TO WS-CAT-NAME (WS-CAT-IDX)
032300        MOVE INV-TOTAL-AMOUNT TO WS-CAT-TOTAL (WS-CAT-IDX)
032400    END-IF.
032500    ADD INV-TOTAL-AMOUNT TO WS-CATEGORY-GRAND-TOTAL.
032550*
032560 2200-EXIT.
032570    EXIT.
032700*
032800* --------------------------------------------------------------
032900* MONTHLY SPENDING - MISSING DATE EXCLUDED, TABLE KEPT IN
033000* ASCENDING CCYYMM ORDER BY INSERTION (AP0070)
033100* --------------------------------------------------------------
033200*
033300 2300-ACCUM-MONTH-PARA.
033400*
033450    IF INV-INVOICE-DATE = 0
033460        GO TO 2300-EXIT
033470    END-IF.
033500    MOVE INV-INVOICE-DATE TO WS-INV-DATE-NUM.
033700    MOVE 'N' TO WS-MON-FOUND-SW.
033800    SET WS-MON-IDX TO 1.
033900    SEARCH WS-MON-ENTRY
034000        AT END
034100            CONTINUE
034200        WHEN WS-MON-KEY (WS-MON-IDX) = WS-INV-DATE-CCYYMM
034300            MOVE 'Y' TO WS-MON-FOUND-SW
034400    END-SEARCH.
034500    IF WS-MON-WAS-FOUND
034600        ADD INV-TOTAL-AMOUNT TO WS-MON-TOTAL (WS-MON-IDX)
034700    ELSE
034800        PERFORM 2310-INSERT-MONTH-PARA
034900    END-IF.
035000    ADD INV-TOTAL-AMOUNT TO WS-MONTH-GRAND-TOTAL.
035050*
035060 2300-EXIT.
035070    EXIT.
035200*
035300 2310-INSERT-MONTH-PARA.
035400*
035500    MOVE WS-INV-DATE-CCYYMM TO WS-MON-NEW-KEY.
035600    PERFORM 2311-SCAN-INSERT-POS-PARA
035700        VARYING WS-MON-SUB FROM 1 BY 1
035800        UNTIL WS-MON-SUB > WS-MON-COUNT
035900        OR WS-MON-KEY (WS-MON-SUB) > WS-MON-NEW-KEY.
036000    PERFORM 2312-SHIFT-MONTH-PARA
036100        VARYING WS-MON-SHIFT-SUB FROM WS-MON-COUNT BY -1
036200        UNTIL WS-MON-SHIFT-SUB < WS-MON-SUB.
036300    ADD 1 TO WS-MON-COUNT.
036400    MOVE WS-MON-NEW-KEY TO WS-MON-KEY (WS-MON-SUB).
036500    MOVE INV-TOTAL-AMOUNT TO WS-MON-TOTAL (WS-MON-SUB).
036600*
036700 2311-SCAN-INSERT-POS-PARA.
036800*
036900    CONTINUE.
037000*
037100 2312-SHIFT-MONTH-PARA.
037200*
037300    MOVE WS-MON-ENTRY (WS-MON-SHIFT-SUB)
037400        TO WS-MON-ENTRY (WS-MON-SHIFT-SUB + 1).
037500*
037600* --------------------------------------------------------------
037700* STEP 3 - PRINT THE ANALYTIC REPORT ONCE ALL TABLES ARE FULL
037800* --------------------------------------------------------------
037900*
038000 3000-PRINT-REPORT-PARA.
038100*
038200    PERFORM 3100-PRINT-TITLE-PARA.
038300    PERFORM 3200-PRINT-SUMMARY-PARA.
038400    PERFORM 3300-PRINT-VENDOR-SECTION-PARA.
038500    PERFORM 3400-PRINT-CATEGORY-SECTION-PARA.
038600    PERFORM 3500-PRINT-MONTH-SECTION-PARA.
038700*
038800 3100-PRINT-TITLE-PARA.
038900*
039000    MOVE SPACES TO WS-PRINT-LINE.
039100    MOVE 'INVOICE SPENDING ANALYTICS REPORT' TO WS-PRINT-LINE (1:34).
039200    PERFORM 3900-WRITE-LINE-PARA.
039300*
039400    MOVE WS-RANGE-START TO WS-RPT-DATE-NUM.
039500    PERFORM 3110-FORMAT-RPT-DATE-PARA THRU 3110-EXIT.
039600    MOVE WS-RPT-DATE-TEXT TO WS-TITLE-START-TEXT.
039700    MOVE WS-RANGE-END TO WS-RPT-DATE-NUM.
039800    PERFORM 3110-FORMAT-RPT-DATE-PARA THRU 3110-EXIT.
039900*
040000    MOVE SPACES TO WS-PRINT-LINE.
040100    STRING 'FOR PERIOD ' WS-TITLE-START-TEXT ' THROUGH '
040200        WS-RPT-DATE-TEXT
040300        DELIMITED BY SIZE INTO WS-PRINT-LINE.
040400    PERFORM 3900-WRITE-LINE-PARA.
040500*
040600    MOVE SPACES TO WS-PRINT-LINE.
040700    PERFORM 3900-WRITE-LINE-PARA.
040800*
040900 3110-FORMAT-RPT-DATE-PARA.
041000*
041050    MOVE SPACES TO WS-RPT-DATE-TEXT.
041060    IF WS-RPT-DATE-NUM = 0
041070        GO TO 3110-EXIT
041080    END-IF.
041500    STRING WS-RPT-DATE-CCYY '-' WS-RPT-DATE-MM '-' WS-RPT-DATE-DD
041600        DELIMITED BY SIZE INTO WS-RPT-DATE-TEXT.
041650*
041660 3110-EXIT.
041670    EXIT.
041800*
041900 3200-PRINT-SUMMARY-PARA.
042000*
042100    MOVE WS-INVOICE-COUNT TO WS-RPT-INV-COUNT-ED.
042200    MOVE SPACES TO WS-PRINT-LINE.
042300    STRING 'TOTAL INVOICES:' WS-RPT-INV-COUNT-ED
042400        DELIMITED BY SIZE INTO WS-PRINT-LINE.
042500    PERFORM 3900-WRITE-LINE-PARA.
042600*
042700    MOVE WS-RANGE-TOTAL TO WS-RPT-RANGE-TOTAL-ED.
042800    MOVE SPACES TO WS-PRINT-LINE.
042900    STRING 'TOTAL AMOUNT (RANGE):' WS-RPT-RANGE-TOTAL-ED
043000        DELIMITED BY SIZE INTO WS-PRINT-LINE.
043100    PERFORM 3900-WRITE-LINE-PARA.
043200*
043300    MOVE SPACES TO WS-PRINT-LINE.
043400    PERFORM 3900-WRITE-LINE-PARA.
043500*
043600 3300-PRINT-VENDOR-SECTION-PARA.
043700*
043800    MOVE SPACES TO WS-PRINT-LINE.
043900    MOVE 'VENDOR SPENDING' TO WS-PRINT-LINE (1:15).
044000    PERFORM 3900-WRITE-LINE-PARA.
044100    PERFORM 3310-PRINT-VENDOR-LINE-PARA
044200        VARYING WS-VND-SUB FROM 1 BY 1
044300        UNTIL WS-VND-SUB > WS-VND-COUNT.
044400    MOVE WS-VENDOR-GRAND-TOTAL TO WS-RPT-AMOUNT-ED.
044500    MOVE SPACES TO WS-PRINT-LINE.
044600    MOVE 'VENDOR SPENDING TOTAL' TO WS-PRINT-LINE (1:21).
044700    MOVE WS-RPT-AMOUNT-ED TO WS-PRINT-LINE (32:13).
044800    PERFORM 3900-WRITE-LINE-PARA.
044900    MOVE SPACES TO WS-PRINT-LINE.
045000    PERFORM 3900-WRITE-LINE-PARA.
045100*
045200 3310-PRINT-VENDOR-LINE-PARA.
045300*
045400    MOVE WS-VND-TOTAL (WS-VND-SUB) TO WS-RPT-AMOUNT-ED.
045500    MOVE SPACES TO WS-PRINT-LINE.
045600    MOVE WS-VND-NAME (WS-VND-SUB) TO WS-PRINT-LINE (1:30).
045700    MOVE WS-RPT-AMOUNT-ED TO WS-PRINT-LINE (32:13).
045800    PERFORM 3900-WRITE-LINE-PARA.
045900*
046000 3400-PRINT-CATEGORY-SECTION-PARA.
046100*
046200    MOVE SPACES TO WS-PRINT-LINE.
046300    MOVE 'CATEGORY SPENDING' TO WS-PRINT-LINE (1:18).
046400    PERFORM 3900-WRITE-LINE-PARA.
046500    PERFORM 3410-PRINT-CATEGORY-LINE-PARA
046600        VARYING WS-CAT-SUB FROM 1 BY 1
046700        UNTIL WS-CAT-SUB > WS-CAT-COUNT.
046800    MOVE WS-CATEGORY-GRAND-TOTAL TO WS-RPT-AMOUNT-ED.
046900    MOVE SPACES TO WS-PRINT-LINE.
047000    MOVE 'CATEGORY SPENDING TOTAL' TO WS-PRINT-LINE (1:24).
047100    MOVE WS-RPT-AMOUNT-ED TO WS-PRINT-LINE (17:13).
047200    PERFORM 3900-WRITE-LINE-PARA.
047300    MOVE SPACES TO WS-PRINT-LINE.
047400    PERFORM 3900-WRITE-LINE-PARA.
047500*
047600 3410-PRINT-CATEGORY-LINE-PARA.
047700*
047800    MOVE WS-CAT-TOTAL (WS-CAT-SUB) TO WS-RPT-AMOUNT-ED.
047900    MOVE SPACES TO WS-PRINT-LINE.
048000    MOVE WS-CAT-NAME (WS-CAT-SUB) TO WS-PRINT-LINE (1:15).
048100    MOVE WS-RPT-AMOUNT-ED TO WS-PRINT-LINE (17:13).
048200    PERFORM 3900-WRITE-LINE-PARA.
048300*
048400 3500-PRINT-MONTH-SECTION-PARA.
048500*
048600    MOVE SPACES TO WS-PRINT-LINE.
048700    MOVE 'MONTHLY SPENDING' TO WS-PRINT-LINE (1:17).
048800    PERFORM 3900-WRITE-LINE-PARA.
048900    PERFORM 3510-PRINT-MONTH-LINE-PARA
049000        VARYING WS-MON-SUB FROM 1 BY 1
049100        UNTIL WS-MON-SUB > WS-MON-COUNT.
049200    MOVE WS-MONTH-GRAND-TOTAL TO WS-RPT-AMOUNT-ED.
049300    MOVE SPACES TO WS-PRINT-LINE.
049400    MOVE 'MONTHLY SPENDING TOTAL' TO WS-PRINT-LINE (1:23).
049500    MOVE WS-RPT-AMOUNT-ED TO WS-PRINT-LINE (09:13).
049600    PERFORM 3900-WRITE-LINE-PARA.
049700*
049800 3510-PRINT-MONTH-LINE-PARA.
049900*
050000    MOVE WS-MON-KEY (WS-MON-SUB) TO WS-MON-KEY-WORK.
050100    MOVE WS-MON-TOTAL (WS-MON-SUB) TO WS-RPT-AMOUNT-ED.
050200    MOVE SPACES TO WS-RPT-YYYY-MM.
050300    STRING WS-RPT-MON-CCYY '-' WS-RPT-MON-MM
050400        DELIMITED BY SIZE INTO WS-RPT-YYYY-MM.
050500    MOVE SPACES TO WS-PRINT-LINE.
050600    MOVE WS-RPT-YYYY-MM TO WS-PRINT-LINE (1:07).
050700    MOVE WS-RPT-AMOUNT-ED TO WS-PRINT-LINE (09:13).
050800    PERFORM 3900-WRITE-LINE-PARA.
050900*
051000 3900-WRITE-LINE-PARA.
051100*
051200    MOVE WS-PRINT-LINE TO ANL-LINE-TEXT.
051300    WRITE ANALYTIC-REC.
051400*
051500* --------------------------------------------------------------
051600* TERMINATION - SAME SHAPE AS THE REST OF THE LOAD SUITE
051700* --------------------------------------------------------------
051800*
051900 9800-PROGRAM-FAILED-PARA.
052000*
052100    DISPLAY 'INVANLFEC TERMINATED WITH DIVIDE BY ZERO!'.
052200    DISPLAY 'CHECK ERROR MESSAGES IN SYSOUT PART OF JOB SUMMARY'.
052300    COMPUTE WS-NBR = WS-NBR / WS-NBR.
052400*
052500 9900-CLOSE-FILES-PARA.
052600*
052700    CLOSE INVMAST-INPUT ANLPARM-INPUT ANALYTIC-OUTPUT.
052800*
052900 9990-COMPLETED-OK-PARA.
053000*
053100    DISPLAY 'INVANLFEC COMPLETED OK'.
053200    STOP RUN.
053300*
