000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. INVEXPFEC.
000300 AUTHOR. G. L. OKAFOR.
000400 INSTALLATION. KC03FEC - ACCOUNTS PAYABLE.
000500 DATE-WRITTEN. 01/14/1987.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED.
000800*----------------------------------------------------------------
000900* INVEXPFEC  -  INVOICE MASTER EXPORT.
001000*
001100* READS INVMFEC SEQUENTIALLY AND WRITES EXPOFEC, ONE COMMA-
001200* DELIMITED LINE PER INVOICE BEHIND A FIXED HEADER LINE, FOR
001300* PICKUP BY THE DOWNSTREAM SPREADSHEET LOAD.  COUNTS RECORDS
001400* EXPORTED TO SYSOUT WHEN THE RUN IS DONE.
001500*----------------------------------------------------------------
001600* CHANGE LOG
001700* 01/14/87 GLO  AP0015  INITIAL VERSION.                          AP0015A 
001800* 07/02/88 RJH  AP0028  DUE DATE COLUMN ADDED.                    AP0028A 
001900* 03/19/91 GLO  AP0058  NOTES COLUMN ADDED, COMMAS IN NOTES       AP0058A 
002000*                       MAPPED TO SEMICOLONS SO THE EXPORT        AP0058B 
002100*                       LINE STAYS ONE FIELD PER COMMA.           AP0058C 
002200* 02/08/94 KTA  AP0079  CATEGORY COLUMN ADDED.                    AP0079A 
002300* 11/30/95 RJH  AP0091  STATUS CODE NOW SPELLED OUT ON THE        AP0091A 
002400*                       EXPORT LINE INSTEAD OF THE RAW CODE -     AP0091B 
002500*                       USES THE SHARED CTLWFEC LOOKUP TABLE.     AP0091C 
002600* 01/11/99 KTA  AP0103  Y2K - DATE COLUMNS NOW EMIT FULL 4-       AP0103A 
002700*                       DIGIT CCYY, FORMAT CHANGED TO ISO         AP0103B 
002800*                       YYYY-MM-DD FROM THE OLD MM/DD/YY.         AP0103C 
002900* 09/14/04 DOS  AP0135  ZERO/MISSING DATES NOW EMIT AS BLANK      AP0135A 
003000*                       COLUMNS INSTEAD OF 0000-00-00.            AP0135B 
003100* 05/02/17 DOS  AP0181  AMOUNT COLUMN LEFT-TRIMMED - THE OLD      AP0181A 
003200*                       EDITED PICTURE LEFT LEADING BLANKS        AP0181B 
003300*                       IN FRONT OF SMALL AMOUNTS.                AP0181C 
003400*
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700*
003800 SPECIAL-NAMES.
003900    C01 IS TOP-OF-FORM
004000    CLASS NUMERIC-DIGIT-CLASS IS '0' THRU '9'
004100    UPSI-0 IS WS-RERUN-SWITCH.
004200*
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500    SELECT INVMAST-INPUT ASSIGN TO INVMAST
004600        ORGANIZATION IS SEQUENTIAL
004700        FILE STATUS IS WS-MST-SW.
004800*
004900    SELECT EXPORT-OUTPUT ASSIGN TO EXPDATA
005000        ORGANIZATION IS SEQUENTIAL
005100        FILE STATUS IS WS-EXP-SW.
005200*
005300 DATA DIVISION.
005400 FILE SECTION.
005500*
005600 FD  INVMAST-INPUT
005700    RECORDING MODE IS F
005800    RECORD CONTAINS 170 CHARACTERS
005900    DATA RECORD IS INVOICE-REC.
006000 COPY INVMFEC.
006100*
006200 FD  EXPORT-OUTPUT
006300    RECORDING MODE IS F
006400    RECORD CONTAINS 132 CHARACTERS
006500    DATA RECORD IS EXPORT-REC.
006600 COPY EXPOFEC.
006700*
006800 WORKING-STORAGE SECTION.
006900*
007000* FILE STATUS AND EOF SWITCHES - SAME SHAPE AS THE REST OF THE
007100* LOAD SUITE.
007200*
007300 01  WS-MST-SW                      PIC X(02) VALUE SPACES.
007400    88  WS-MST-SUCCESS                  VALUE '00'.
007500    88  WS-MST-EOF                      VALUE '10'.
007600*
007700 01  WS-EXP-SW                      PIC X(02) VALUE SPACES.
007800    88  WS-EXP-SUCCESS                  VALUE '00'.
007900    88  WS-EXP-IOERROR                  VALUE '37'.
008000*
008100 01  WS-INVMAST-EOF-SW               PIC X(01) VALUE 'N'.
008200    88  WS-INVMAST-EOF-NO               VALUE 'N'.
008300    88  WS-INVMAST-EOF-YES              VALUE 'Y'.
008400*
008500* RUN CONTROL COUNTERS - ALL COMP PER SHOP STANDARD
008600*
008700 01  WS-CONTROL-COUNTERS.
008800    05  WS-RECORDS-READ-CNT         PIC 9(07) COMP VALUE 0.
008900    05  WS-RECORDS-EXPORTED-CNT     PIC 9(07) COMP VALUE 0.
009000    05  FILLER                      PIC X(04).
009100*
009200* STATUS CODE TO SPELLED-OUT TEXT LOOKUP - SHARED SHOP COPYBOOK
009300*
009400 COPY CTLWFEC.
009500 01  WS-STAT-SUB                    PIC 9(01) COMP VALUE 0.
009600*
009700* EXPORT LINE ASSEMBLY WORK AREA
009800*
009900 01  WS-EXPORT-LINE-WORK            PIC X(131) VALUE SPACES.
010000 01  WS-EXP-PTR                     PIC 9(03) COMP VALUE 1.
010100*
010200 01  WS-EXP-NOTES-WORK              PIC X(40) VALUE SPACES.
010300*
010400* DATE COLUMN WORK AREA - ONE BREAKDOWN AREA SERVES BOTH THE
010500* INVOICE DATE AND DUE DATE COLUMNS, ONE DATE AT A TIME.
010600*
010700 01  WS-EXP-DATE-NUM                PIC 9(08) VALUE 0.
010800 01  WS-EXP-DATE-TEXT               PIC X(10) VALUE SPACES.
010900*
011000* AMOUNT COLUMN WORK AREA
011100*
011200 01  WS-EXP-AMT-WHOLE-NUM           PIC 9(08) VALUE 0.
011300 01  WS-EXP-AMT-FRAC-AMT            PIC S9(08)V99 VALUE 0.
011400 01  WS-EXP-AMT-FRAC-NUM            PIC 9(02) VALUE 0.
011500 01  WS-EXP-AMT-WHOLE-ED            PIC Z(7)9 VALUE SPACES.
011600 01  WS-EXP-AMT-TEXT                PIC X(13) VALUE SPACES.
011700 01  WS-EXP-AMT-SUB                 PIC 9(02) COMP VALUE 0.
011800 01  WS-EXP-AMT-OUT-SUB             PIC 9(02) COMP VALUE 0.
011900*
012000* GENERIC TRAILING-BLANK TRIM WORK AREA - SHARED BY EVERY VARIABLE-
012100* LENGTH COLUMN (VENDOR, INVOICE NUMBER, CATEGORY, NOTES) SO A
012200* MULTI-WORD VALUE GOES OUT WHOLE INSTEAD OF STOPPING AT ITS
012300* FIRST EMBEDDED SPACE.
012400*
012500 01  WS-TRIM-WORK                   PIC X(40) VALUE SPACES.
012600 01  WS-TRIM-LEN                    PIC 9(02) COMP VALUE 0.
012700 01  WS-TRIM-SUB                    PIC 9(02) COMP VALUE 0.
012800*
012900 01  WS-NBR                         PIC 9 VALUE 0.
013000*
013100* REDEFINES 1 OF 3 - CCYYMMDD DATE BROKEN OUT TO BUILD THE
013200* ISO YYYY-MM-DD EXPORT COLUMN.
013300*
013400 01  WS-EXP-DATE-PARTS REDEFINES WS-EXP-DATE-NUM.
013500    05  WS-EXP-DATE-CCYY            PIC 9(04).
013600    05  WS-EXP-DATE-MM              PIC 9(02).
013700    05  WS-EXP-DATE-DD              PIC 9(02).
013800*
013900* REDEFINES 2 OF 3 - CHARACTER VIEW OF THE NOTES FIELD, USED TO
014000* MAP EVERY COMMA TO A SEMICOLON BEFORE THE FIELD GOES ON THE
014100* EXPORT LINE (A COMMA IN THE DATA WOULD LOOK LIKE A NEW COLUMN).
014200*
014300 01  WS-EXP-NOTES-CHAR-VIEW REDEFINES WS-EXP-NOTES-WORK.
014400    05  WS-EXP-NOTES-CHAR           OCCURS 40 TIMES PIC X(01).
014500*
014600* REDEFINES 3 OF 3 - CHARACTER VIEW OF THE EDITED AMOUNT, USED TO
014700* LEFT-TRIM THE BLANKS THE Z-SUPPRESSED PICTURE LEAVES IN FRONT
014800* OF SMALL AMOUNTS, WITHOUT AN INTRINSIC FUNCTION.
014900*
015000 01  WS-EXP-AMT-CHAR-VIEW REDEFINES WS-EXP-AMT-WHOLE-ED.
015100    05  WS-EXP-AMT-CHAR             OCCURS 8 TIMES PIC X(01).
015200*
015300* REDEFINES 4 OF 4 - CHARACTER VIEW OF THE TRIM WORK AREA, USED
015400* TO FIND THE LAST NON-BLANK COLUMN OF A VARIABLE-LENGTH FIELD.
015500*
015600 01  WS-TRIM-CHAR-VIEW REDEFINES WS-TRIM-WORK.
015700    05  WS-TRIM-CHAR                OCCURS 40 TIMES PIC X(01).
015800*
015900 PROCEDURE DIVISION.
016000*
016100* --------------------------------------------------------------
016200* STEP 1 - HOUSEKEEPING AND FILE OPENS
016300* --------------------------------------------------------------
016400*
016500 0000-MAIN-PARA.
016600*
016700    PERFORM 0100-INITIALIZE-PARA.
016800    PERFORM 0200-PROCESS-PARA UNTIL WS-INVMAST-EOF-YES.
016900    PERFORM 9000-DISPLAY-TOTALS-PARA.
017000    PERFORM 9900-CLOSE-FILES-PARA.
017100    PERFORM 9990-COMPLETED-OK-PARA.
017200*
017300 0100-INITIALIZE-PARA.
017400*
017500    MOVE SPACES TO WS-MST-SW WS-EXP-SW.
017600    OPEN INPUT INVMAST-INPUT.
017700    IF NOT WS-MST-SUCCESS
017800        DISPLAY 'INVMAST-INPUT OPEN ERROR - WS-MST-SW=' WS-MST-SW
017900        PERFORM 9800-PROGRAM-FAILED-PARA
018000    END-IF.
018100*
018200    OPEN OUTPUT EXPORT-OUTPUT.
018300    IF NOT WS-EXP-SUCCESS
018400        DISPLAY 'EXPORT-OUTPUT OPEN ERROR - WS-EXP-SW=' WS-EXP-SW
018500        PERFORM 9800-PROGRAM-FAILED-PARA
018600    END-IF.
018700*
018800    MOVE
018900     'Invoice Number,Vendor,Invoice Date,Due Date,Total Amount,'
019000      TO WS-EXPORT-LINE-WORK (1:57).
019100    MOVE 'Status,Category,Notes' TO WS-EXPORT-LINE-WORK (58:21).
019200    MOVE WS-EXPORT-LINE-WORK TO EXPORT-LINE-TEXT.
019300    WRITE EXPORT-REC.
019400*
019500    PERFORM 1000-READ-INVMAST-PARA.
019600*
019700* --------------------------------------------------------------
019800* STEP 2 - ONE EXPORT LINE PER INVOICE MASTER RECORD
019900* --------------------------------------------------------------
020000*
020100 0200-PROCESS-PARA.
020200*
020300    ADD 1 TO WS-RECORDS-READ-CNT.
020400    PERFORM 2000-BUILD-EXPORT-LINE-PARA THRU 2000-EXIT.
020500    MOVE WS-EXPORT-LINE-WORK TO EXPORT-LINE-TEXT.
020600    WRITE EXPORT-REC.
020700    ADD 1 TO WS-RECORDS-EXPORTED-CNT.
020800    PERFORM 1000-READ-INVMAST-PARA.
020900*
021000 1000-READ-INVMAST-PARA.
021100*
021200    READ INVMAST-INPUT
021300        AT END
021400            MOVE 'Y' TO WS-INVMAST-EOF-SW
021500        NOT AT END
021600            CONTINUE
021700    END-READ.
021800*
021900* --------------------------------------------------------------
022000* STEP 3 - BUILD ONE DELIMITED EXPORT LINE (U4 RULES)
022100* --------------------------------------------------------------
022200*
022300 2000-BUILD-EXPORT-LINE-PARA.
022400*
022500    MOVE SPACES TO WS-EXPORT-LINE-WORK.
022600    MOVE 1 TO WS-EXP-PTR.
022700*
022800    MOVE SPACES TO WS-TRIM-WORK.
022900    MOVE INV-NUMBER TO WS-TRIM-WORK.
023000    PERFORM 2350-APPEND-TRIMMED-PARA THRU 2350-EXIT.
023100    STRING ',' DELIMITED BY SIZE
023200        INTO WS-EXPORT-LINE-WORK
023300        WITH POINTER WS-EXP-PTR.
023400*
023500    MOVE SPACES TO WS-TRIM-WORK.
023600    MOVE INV-VENDOR-NAME TO WS-TRIM-WORK.
023700    PERFORM 2350-APPEND-TRIMMED-PARA THRU 2350-EXIT.
023800    STRING ',' DELIMITED BY SIZE
023900        INTO WS-EXPORT-LINE-WORK
024000        WITH POINTER WS-EXP-PTR.
024100*
024200    MOVE INV-INVOICE-DATE TO WS-EXP-DATE-NUM.
024300    PERFORM 2100-FORMAT-DATE-PARA THRU 2100-EXIT.
024400    STRING WS-EXP-DATE-TEXT DELIMITED BY SPACE
024500        ',' DELIMITED BY SIZE
024600        INTO WS-EXPORT-LINE-WORK
024700        WITH POINTER WS-EXP-PTR.
024800*
024900    MOVE INV-DUE-DATE TO WS-EXP-DATE-NUM.
025000    PERFORM 2100-FORMAT-DATE-PARA THRU 2100-EXIT.
025100    STRING WS-EXP-DATE-TEXT DELIMITED BY SPACE
025200        ',' DELIMITED BY SIZE
025300        INTO WS-EXPORT-LINE-WORK
025400        WITH POINTER WS-EXP-PTR.
025500*
025600    PERFORM 2200-FORMAT-AMOUNT-PARA.
025700    STRING WS-EXP-AMT-TEXT DELIMITED BY SPACE
025800        ',' DELIMITED BY SIZE
025900        INTO WS-EXPORT-LINE-WORK
026000        WITH POINTER WS-EXP-PTR.
026100*
026200    PERFORM 2300-LOOKUP-STATUS-TEXT-PARA.
026300    STRING WS-STAT-TEXT (WS-STAT-SUB) DELIMITED BY SPACE
026400        ',' DELIMITED BY SIZE
026500        INTO WS-EXPORT-LINE-WORK
026600        WITH POINTER WS-EXP-PTR.
026700*
026800    MOVE SPACES TO WS-TRIM-WORK.
026900    MOVE INV-CATEGORY TO WS-TRIM-WORK.
027000    PERFORM 2350-APPEND-TRIMMED-PARA THRU 2350-EXIT.
027100    STRING ',' DELIMITED BY SIZE
027200        INTO WS-EXPORT-LINE-WORK
027300        WITH POINTER WS-EXP-PTR.
027400*
027500    MOVE INV-NOTES TO WS-EXP-NOTES-WORK.
027600    INSPECT WS-EXP-NOTES-WORK REPLACING ALL ',' BY ';'.
027700    MOVE SPACES TO WS-TRIM-WORK.
027800    MOVE WS-EXP-NOTES-WORK TO WS-TRIM-WORK.
027900    PERFORM 2350-APPEND-TRIMMED-PARA THRU 2350-EXIT.
028000*
028100 2000-EXIT.
028200    EXIT.
028300*
028400* --------------------------------------------------------------
028500* APPENDS WS-TRIM-WORK TO THE EXPORT LINE, TRIMMED TO ITS LAST
028600* NON-BLANK COLUMN SO A MULTI-WORD VALUE DOES NOT STOP AT ITS
028700* FIRST EMBEDDED SPACE THE WAY STRING ... DELIMITED BY SPACE
028800* WOULD.  A BLANK VALUE APPENDS NOTHING.
028900* --------------------------------------------------------------
029000*
029100 2350-APPEND-TRIMMED-PARA.
029200*
029300    MOVE 0 TO WS-TRIM-LEN.
029400    PERFORM 2360-SCAN-TRIM-PARA
029500        VARYING WS-TRIM-SUB FROM 40 BY -1
029600        UNTIL WS-TRIM-SUB < 1 OR WS-TRIM-LEN > 0.
029650    IF WS-TRIM-LEN = 0
029675        GO TO 2350-EXIT
029680    END-IF.
029700    STRING WS-TRIM-WORK (1:WS-TRIM-LEN) DELIMITED BY SIZE
029900        INTO WS-EXPORT-LINE-WORK
030000        WITH POINTER WS-EXP-PTR.
030050*
030060 2350-EXIT.
030070    EXIT.
030100*
030300 2360-SCAN-TRIM-PARA.
030400*
030500    IF WS-TRIM-CHAR (WS-TRIM-SUB) NOT = SPACE
030600        MOVE WS-TRIM-SUB TO WS-TRIM-LEN
030700    END-IF.
030800*
030900* --------------------------------------------------------------
031000* DATE COLUMN - CCYYMMDD TO ISO YYYY-MM-DD, BLANK WHEN ZERO/
031100* MISSING (AP0135).
031200* --------------------------------------------------------------
031300*
031400 2100-FORMAT-DATE-PARA.
031500*
031550    MOVE SPACES TO WS-EXP-DATE-TEXT.
031560    IF WS-EXP-DATE-NUM = 0
031570        GO TO 2100-EXIT
031580    END-IF.
032000    STRING WS-EXP-DATE-CCYY DELIMITED BY SIZE
032100        '-' DELIMITED BY SIZE
032200        WS-EXP-DATE-MM DELIMITED BY SIZE
032300        '-' DELIMITED BY SIZE
032400        WS-EXP-DATE-DD DELIMITED BY SIZE
032500        INTO WS-EXP-DATE-TEXT.
032550*
032560 2100-EXIT.
032570    EXIT.
032700*
032800* --------------------------------------------------------------
032900* AMOUNT COLUMN - 2 DECIMALS, LEFT-TRIMMED, NO CURRENCY SIGN
033000* (AP0181).
033100* --------------------------------------------------------------
033200*
033300 2200-FORMAT-AMOUNT-PARA.
033400*
033500    MOVE SPACES TO WS-EXP-AMT-TEXT.
033600    MOVE INV-TOTAL-AMOUNT TO WS-EXP-AMT-WHOLE-NUM.
033700    SUBTRACT WS-EXP-AMT-WHOLE-NUM FROM INV-TOTAL-AMOUNT
033800        GIVING WS-EXP-AMT-FRAC-AMT.
033900    MULTIPLY WS-EXP-AMT-FRAC-AMT BY 100
034000        GIVING WS-EXP-AMT-FRAC-NUM.
034100    MOVE WS-EXP-AMT-WHOLE-NUM TO WS-EXP-AMT-WHOLE-ED.
034200*
034300    MOVE 0 TO WS-EXP-AMT-SUB WS-EXP-AMT-OUT-SUB.
034400    PERFORM 2210-FIND-FIRST-DIGIT-PARA
034500        VARYING WS-EXP-AMT-SUB FROM 1 BY 1
034600        UNTIL WS-EXP-AMT-SUB > 8 OR WS-EXP-AMT-OUT-SUB > 0.
034700    IF WS-EXP-AMT-OUT-SUB = 0
034800        MOVE 8 TO WS-EXP-AMT-OUT-SUB
034900    END-IF.
035000*
035100    STRING WS-EXP-AMT-WHOLE-ED (WS-EXP-AMT-OUT-SUB:)
035200            DELIMITED BY SIZE
035300        '.' DELIMITED BY SIZE
035400        WS-EXP-AMT-FRAC-NUM DELIMITED BY SIZE
035500        INTO WS-EXP-AMT-TEXT.
035600*
035700 2210-FIND-FIRST-DIGIT-PARA.
035800*
035900    IF WS-EXP-AMT-CHAR (WS-EXP-AMT-SUB) NOT = SPACE
036000        MOVE WS-EXP-AMT-SUB TO WS-EXP-AMT-OUT-SUB
036100    END-IF.
036200*
036300* --------------------------------------------------------------
036400* STATUS CODE TO SPELLED-OUT TEXT - SHARED CTLWFEC TABLE
036500* (AP0091).
036600* --------------------------------------------------------------
036700*
036800 2300-LOOKUP-STATUS-TEXT-PARA.
036900*
037000    MOVE 0 TO WS-STAT-SUB.
037100    SET WS-STAT-IDX TO 1.
037200    SEARCH WS-STAT-ENTRY
037300        AT END
037400            MOVE 1 TO WS-STAT-SUB
037500        WHEN WS-STAT-CODE (WS-STAT-IDX) = INV-STATUS
037600            SET WS-STAT-SUB TO WS-STAT-IDX
037700    END-SEARCH.
037800*
037900* --------------------------------------------------------------
038000* STEP 4 - RUN CONTROL TOTALS
038100* --------------------------------------------------------------
038200*
038300 9000-DISPLAY-TOTALS-PARA.
038400*
038500    DISPLAY '================================================'.
038600    DISPLAY 'INVEXPFEC - INVOICE EXPORT RUN TOTALS'.
038700    DISPLAY 'RECORDS READ  . . . . . . . . .:' WS-RECORDS-READ-CNT.
038800    DISPLAY 'RECORDS EXPORTED  . . . . . . .:' WS-RECORDS-EXPORTED-CNT.
038900    DISPLAY '================================================'.
039000*
039100* --------------------------------------------------------------
039200* TERMINATION - SAME SHAPE AS THE REST OF THE LOAD SUITE
039300* --------------------------------------------------------------
039400*
039500 9800-PROGRAM-FAILED-PARA.
039600*
039700    DISPLAY 'INVEXPFEC TERMINATED WITH DIVIDE BY ZERO!'.
039800    DISPLAY 'CHECK ERROR MESSAGES IN SYSOUT PART OF JOB SUMMARY'.
039900    COMPUTE WS-NBR = WS-NBR / WS-NBR.
040000*
040100 9900-CLOSE-FILES-PARA.
040200*
040300    CLOSE INVMAST-INPUT EXPORT-OUTPUT.
040400*
040500 9990-COMPLETED-OK-PARA.
040600*
040700    DISPLAY 'INVEXPFEC COMPLETED OK'.
040800    STOP RUN.
040900*
