000100********************************************************************
000200* ANLPFEC -  ANALYTICS RUN PARAMETER CARD.
000300* ONE RECORD, READ BY INVANLFEC AT STARTUP.  GIVES THE START/END
000400* DATE RANGE FOR THE RANGED GRAND TOTAL LINE OF THE ANALYTIC
000500* REPORT.  PREPARED BY THE SCHEDULING CLERK FOR EACH RUN.
000600********************************************************************
000700*
000800 01  ANLPARM-REC.
000900*
001000     05  ANLP-START-DATE             PIC 9(08).
001100     05  ANLP-END-DATE               PIC 9(08).
001200     05  FILLER                      PIC X(04).
001300*
