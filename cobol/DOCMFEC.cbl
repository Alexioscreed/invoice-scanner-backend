000100********************************************************************
000200* DOCMFEC -  DOCUMENT INTAKE METADATA RECORD LAYOUT.
000300* ONE ENTRY PER SCANNED DOCUMENT, IN THE SAME SEQUENCE AS THE
000400* MATCHING GROUP OF LINES ON RAWTFEC.  READ BY INVINTFEC.
000500********************************************************************
000600*
000700 01  DOCMETA-REC.
000800*
000900     05  DM-DOC-ID                   PIC X(10).
001000     05  DM-FILE-NAME                PIC X(40).
001100     05  DM-FILE-SIZE                PIC 9(09).
001200     05  DM-MIME-TYPE                PIC X(24).
001300     05  FILLER                      PIC X(01).
001400*
