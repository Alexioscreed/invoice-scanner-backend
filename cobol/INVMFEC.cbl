000100********************************************************************
000200* INVMFEC -  INVOICE MASTER RECORD LAYOUT.
000300* ONE ENTRY PER SCANNED INVOICE, KEYED BY INV-ID, ASSIGNED BY
000400* INVINTFEC AT INTAKE TIME.  READ BY INVEXPFEC, INVANLFEC, AND
000500* INVSRCFEC.
000600********************************************************************
000700*
000800 01  INVOICE-REC.
000900*
001000     05  INV-ID                      PIC 9(08).
001100     05  INV-NUMBER                  PIC X(20).
001200     05  INV-VENDOR-NAME             PIC X(30).
001300     05  INV-INVOICE-DATE            PIC 9(08).
001400     05  INV-DUE-DATE                PIC 9(08).
001500     05  INV-TOTAL-AMOUNT            PIC S9(08)V99.
001600     05  INV-SUBTOTAL                PIC S9(08)V99.
001700     05  INV-TAX-AMOUNT              PIC S9(08)V99.
001800     05  INV-CURRENCY                PIC X(03).
001900     05  INV-CATEGORY                PIC X(15).
002000     05  INV-STATUS                  PIC X(01).
002100         88  INV-STATUS-PENDING           VALUE 'P'.
002200         88  INV-STATUS-PROCESSING        VALUE 'R'.
002300         88  INV-STATUS-COMPLETED         VALUE 'C'.
002400         88  INV-STATUS-FAILED            VALUE 'F'.
002500         88  INV-STATUS-MANUAL-REVIEW     VALUE 'M'.
002600     05  INV-NOTES                   PIC X(40).
002700     05  INV-LINE-COUNT              PIC 9(03).
002800     05  FILLER                      PIC X(04).
002900*
