000100********************************************************************
000200* SRCPFEC -  INVOICE SEARCH RUN PARAMETER CARD.
000300* ONE RECORD, READ BY INVSRCFEC AT STARTUP.  GIVES THE SEARCH TERM
000400* (BLANK = SELECT ALL) AND AN OPTIONAL INCLUSIVE INVOICE-DATE
000500* RANGE.  A ZERO/ZERO DATE PAIR MEANS NO DATE FILTER, NOT A RANGE
000600* THAT MATCHES NOTHING - DIFFERENT FROM THE ANLPFEC CARD.
000700********************************************************************
000800*
000900 01  SRCPARM-REC.
001000*
001100     05  SRCP-TERM                   PIC X(30).
001200     05  SRCP-START-DATE             PIC 9(08).
001300     05  SRCP-END-DATE               PIC 9(08).
001400     05  FILLER                      PIC X(04).
001500*
