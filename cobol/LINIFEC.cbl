000100********************************************************************
000200* LINIFEC -  INVOICE LINE ITEM RECORD LAYOUT.
000300* ZERO OR MORE ENTRIES PER INVOICE, KEYED BY LI-INV-ID AND
000400* LI-LINE-NUMBER, WRITTEN BY INVINTFEC AT INTAKE TIME.
000500********************************************************************
000600*
000700 01  LINEITEM-REC.
000800*
000900     05  LI-INV-ID                   PIC 9(08).
001000     05  LI-LINE-NUMBER              PIC 9(03).
001100     05  LI-DESCRIPTION              PIC X(30).
001200     05  LI-QUANTITY                 PIC S9(08)V99.
001300     05  LI-UNIT-PRICE               PIC S9(08)V99.
001400     05  LI-TOTAL-PRICE              PIC S9(08)V99.
001500     05  FILLER                      PIC X(09).
001600*
