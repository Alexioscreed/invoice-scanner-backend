000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. INVSRCFEC.
000300 AUTHOR. R. J. HUANG.
000400 INSTALLATION. KC03FEC - ACCOUNTS PAYABLE.
000500 DATE-WRITTEN. 11/02/1990.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED.
000800*----------------------------------------------------------------
000900* INVSRCFEC  -  INVOICE SEARCH / FILTER.
001000*
001100* READS INVMFEC SEQUENTIALLY AGAINST THE SRCPFEC PARAMETER CARD -
001200* A CASE-INSENSITIVE SUBSTRING MATCH OF THE SEARCH TERM AGAINST
001300* VENDOR NAME, INVOICE NUMBER, OR NOTES, OPTIONALLY NARROWED BY AN
001400* INCLUSIVE INVOICE-DATE RANGE.  A BLANK TERM SELECTS ALL RECORDS.
001500* SELECTED RECORDS ARE WRITTEN TO SRCHOUT AND ECHOED TO SYSOUT FOR
001600* THE REQUESTOR TO REVIEW.
001700*----------------------------------------------------------------
001800* CHANGE LOG
001900* 11/02/90 RJH  AP0057  INITIAL VERSION - TERM MATCH AGAINST      AP0057A 
002000*                       VENDOR NAME ONLY.                         AP0057B 
002100* 03/19/92 KTA  AP0066  INVOICE NUMBER AND NOTES ADDED TO THE     AP0066A 
002200*                       TERM MATCH PER REVISED A/P REQUEST.       AP0066B 
002300* 09/08/94 GLO  AP0081  OPTIONAL INVOICE-DATE RANGE FILTER        AP0081A 
002400*                       ADDED, DRIVEN BY THE NEW SRCPFEC CARD.    AP0081B 
002500* 01/22/99 KTA  AP0105  Y2K - PARAMETER CARD DATES NOW FULL       AP0105A 
002600*                       4-DIGIT CCYY.                             AP0105B 
002700* 05/30/08 DOS  AP0148  SYSOUT ECHO LINE ADDED SO THE             AP0148A 
002800*                       REQUESTOR CAN SPOT-CHECK HITS WITHOUT     AP0148B 
002900*                       WAITING ON THE OUTPUT FILE.               AP0148C 
003000* 04/11/16 DOS  AP0172  SUBSTRING SCAN REWRITTEN TO STOP AT       AP0172A 
003100*                       FIRST HIT INSTEAD OF SCORING ALL          AP0172B 
003200*                       THREE FIELDS EVERY TIME.                  AP0172C 
003300*
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600*
003700 SPECIAL-NAMES.
003800    C01 IS TOP-OF-FORM
003900    CLASS NUMERIC-DIGIT-CLASS IS '0' THRU '9'
004000    UPSI-0 IS WS-RERUN-SWITCH.
004100*
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400    SELECT INVMAST-INPUT ASSIGN TO INVMAST
004500        ORGANIZATION IS SEQUENTIAL
004600        FILE STATUS IS WS-MST-SW.
004700*
004800    SELECT SRCPARM-INPUT ASSIGN TO SRCPARM
004900        ORGANIZATION IS SEQUENTIAL
005000        FILE STATUS IS WS-PRM-SW.
005100*
005200    SELECT SRCH-OUTPUT ASSIGN TO SRCHOUT
005300        ORGANIZATION IS SEQUENTIAL
005400        FILE STATUS IS WS-SRC-SW.
005500*
005600 DATA DIVISION.
005700 FILE SECTION.
005800*
005900 FD  INVMAST-INPUT
006000    RECORDING MODE IS F
006100    RECORD CONTAINS 170 CHARACTERS
006200    DATA RECORD IS INVOICE-REC.
006300 COPY INVMFEC.
006400*
006500 FD  SRCPARM-INPUT
006600    RECORDING MODE IS F
006700    RECORD CONTAINS 50 CHARACTERS
006800    DATA RECORD IS SRCPARM-REC.
006900 COPY SRCPFEC.
007000*
007100 FD  SRCH-OUTPUT
007200    RECORDING MODE IS F
007300    RECORD CONTAINS 170 CHARACTERS
007400    DATA RECORD IS SRCH-OUT-REC.
007500*
007600* THE SELECTED-RECORD FILE MIRRORS INVMFEC FIELD FOR FIELD BUT
007700* CARRIES ITS OWN NAMES SINCE IT IS A SEPARATE FD, NOT A COPY OF
007800* THE MASTER RECORD ITSELF.
007900*
008000 01  SRCH-OUT-REC.
008100    05  SRCH-OUT-ID                 PIC 9(08).
008200    05  SRCH-OUT-NUMBER              PIC X(20).
008300    05  SRCH-OUT-VENDOR-NAME         PIC X(30).
008400    05  SRCH-OUT-INVOICE-DATE        PIC 9(08).
008500    05  SRCH-OUT-DUE-DATE            PIC 9(08).
008600    05  SRCH-OUT-TOTAL-AMOUNT        PIC S9(08)V99.
008700    05  SRCH-OUT-SUBTOTAL            PIC S9(08)V99.
008800    05  SRCH-OUT-TAX-AMOUNT          PIC S9(08)V99.
008900    05  SRCH-OUT-CURRENCY            PIC X(03).
009000    05  SRCH-OUT-CATEGORY            PIC X(15).
009100    05  SRCH-OUT-STATUS              PIC X(01).
009200    05  SRCH-OUT-NOTES               PIC X(40).
009300    05  SRCH-OUT-LINE-COUNT          PIC 9(03).
009400    05  FILLER                       PIC X(04).
009500*
009600 WORKING-STORAGE SECTION.
009700*
009800* FILE STATUS AND EOF SWITCHES
009900*
010000 01  WS-MST-SW                      PIC X(02) VALUE SPACES.
010100    88  WS-MST-SUCCESS                  VALUE '00'.
010200    88  WS-MST-EOF                      VALUE '10'.
010300*
010400 01  WS-PRM-SW                      PIC X(02) VALUE SPACES.
010500    88  WS-PRM-SUCCESS                  VALUE '00'.
010600*
010700 01  WS-SRC-SW                      PIC X(02) VALUE SPACES.
010800    88  WS-SRC-SUCCESS                  VALUE '00'.
010900    88  WS-SRC-IOERROR                  VALUE '37'.
011000*
011100 01  WS-INVMAST-EOF-SW               PIC X(01) VALUE 'N'.
011200    88  WS-INVMAST-EOF-NO               VALUE 'N'.
011300    88  WS-INVMAST-EOF-YES              VALUE 'Y'.
011400*
011500* RUN CONTROL TOTALS
011600*
011700 01  WS-CONTROL-COUNTERS.
011800    05  WS-RECORDS-READ-CNT         PIC 9(07) COMP VALUE 0.
011900    05  WS-RECORDS-SELECTED-CNT     PIC 9(07) COMP VALUE 0.
012000    05  FILLER                      PIC X(04).
012100*
012200* SEARCH TERM, UPPERCASED ONCE AT STARTUP, AND ITS TRIMMED LENGTH
012300*
012400 01  WS-SRCH-TERM-UC                PIC X(30) VALUE SPACES.
012500 01  WS-SRCH-TERM-CHAR-VIEW REDEFINES WS-SRCH-TERM-UC.
012600    05  WS-SRCH-TERM-CHAR           OCCURS 30 TIMES PIC X(01).
012700 01  WS-SRCH-TERM-LEN               PIC 9(02) COMP VALUE 0.
012800 01  WS-SRCH-TERM-SUB               PIC 9(02) COMP VALUE 0.
012900*
013000* DATE-RANGE BOUNDS FROM THE PARAMETER CARD - ZERO/ZERO MEANS NO
013100* DATE FILTER AT ALL (UNLIKE THE ANLPFEC RANGED-TOTAL CARD).
013200*
013300 01  WS-SRCH-START-DATE             PIC 9(08) VALUE 0.
013400 01  WS-SRCH-END-DATE               PIC 9(08) VALUE 0.
013500*
013600* ONE CANDIDATE-FIELD WORK AREA, REUSED FOR VENDOR NAME, INVOICE
013700* NUMBER, AND NOTES IN TURN (AP0172).
013800*
013900 01  WS-SRCH-CAND-WORK              PIC X(40) VALUE SPACES.
014000 01  WS-SRCH-POS                    PIC 9(02) COMP VALUE 0.
014100 01  WS-SRCH-LAST-POS               PIC 9(02) COMP VALUE 0.
014200 01  WS-SRCH-FOUND-SW               PIC X(01) VALUE 'N'.
014300    88  WS-SRCH-FOUND-YES               VALUE 'Y'.
014400*
014500 01  WS-SRCH-DATE-OK-SW             PIC X(01) VALUE 'N'.
014600    88  WS-SRCH-DATE-IS-OK              VALUE 'Y'.
014700 01  WS-SRCH-MATCH-SW               PIC X(01) VALUE 'N'.
014800    88  WS-SRCH-IS-MATCH                VALUE 'Y'.
014900*
015000* RUN-PARAMETER BANNER AND PER-HIT ECHO LINE SHARE ONE DATE
015100* FORMATTING WORK AREA (SAME PATTERN AS INVANLFEC'S TITLE BLOCK).
015200*
015300 01  WS-DSP-DATE-NUM                PIC 9(08) VALUE 0.
015400 01  WS-DSP-DATE-TEXT               PIC X(10) VALUE SPACES.
015500 01  WS-DSP-START-TEXT              PIC X(10) VALUE SPACES.
015600*
015700 01  WS-NBR                         PIC 9 VALUE 0.
015800*
015900* VENDOR NAME TRIM WORK AREA - THE SYSOUT ECHO LINE (AP0148) SHOWS
016000* THE VENDOR NAME TRIMMED INSTEAD OF PADDED WITH TRAILING BLANKS.
016100*
016200 01  WS-DSP-TRIM-WORK               PIC X(40) VALUE SPACES.
016300 01  WS-DSP-TRIM-CHAR-VIEW REDEFINES WS-DSP-TRIM-WORK.
016400    05  WS-DSP-TRIM-CHAR            OCCURS 40 TIMES PIC X(01).
016500 01  WS-DSP-TRIM-LEN                PIC 9(02) COMP VALUE 0.
016600 01  WS-DSP-TRIM-SUB                PIC 9(02) COMP VALUE 0.
016700*
016800* REDEFINES 1 OF 3 - SEARCH TERM BROKEN INTO SINGLE CHARACTERS SO
016900* THE TRAILING-BLANK SCAN CAN FIND THE TRIMMED TERM LENGTH.
017000* (WS-SRCH-TERM-CHAR-VIEW ABOVE.)
017100*
017200* REDEFINES 2 OF 3 - VENDOR-NAME TRIM WORK AREA BROKEN INTO SINGLE
017300* CHARACTERS FOR THE SAME REASON.  (WS-DSP-TRIM-CHAR-VIEW ABOVE.)
017400*
017500* REDEFINES 3 OF 3 - RUN-PARAMETER/ECHO-LINE DATE WORK AREA BROKEN
017600* OUT TO BUILD THE YYYY-MM-DD DISPLAY TEXT.
017700*
017800 01  WS-DSP-DATE-PARTS REDEFINES WS-DSP-DATE-NUM.
017900    05  WS-DSP-DATE-CCYY            PIC 9(04).
018000    05  WS-DSP-DATE-MM               PIC 9(02).
018100    05  WS-DSP-DATE-DD               PIC 9(02).
018200*
018300 PROCEDURE DIVISION.
018400*
018500* --------------------------------------------------------------
018600* STEP 1 - HOUSEKEEPING, PARAMETER CARD, FILE OPENS
018700* --------------------------------------------------------------
018800*
018900 0000-MAIN-PARA.
019000*
019100    PERFORM 0100-INITIALIZE-PARA.
019200    PERFORM 0200-PROCESS-PARA UNTIL WS-INVMAST-EOF-YES.
019300    PERFORM 9000-DISPLAY-TOTALS-PARA.
019400    PERFORM 9900-CLOSE-FILES-PARA.
019500    PERFORM 9990-COMPLETED-OK-PARA.
019600*
019700 0100-INITIALIZE-PARA.
019800*
019900    MOVE SPACES TO WS-MST-SW WS-PRM-SW WS-SRC-SW.
020000    OPEN INPUT INVMAST-INPUT.
020100    IF NOT WS-MST-SUCCESS
020200        DISPLAY 'INVMAST-INPUT OPEN ERROR - WS-MST-SW=' WS-MST-SW
020300        PERFORM 9800-PROGRAM-FAILED-PARA
020400    END-IF.
020500*
020600    OPEN INPUT SRCPARM-INPUT.
020700    IF NOT WS-PRM-SUCCESS
020800        DISPLAY 'SRCPARM-INPUT OPEN ERROR - WS-PRM-SW=' WS-PRM-SW
020900        PERFORM 9800-PROGRAM-FAILED-PARA
021000    END-IF.
021100*
021200    OPEN OUTPUT SRCH-OUTPUT.
021300    IF NOT WS-SRC-SUCCESS
021400        DISPLAY 'SRCH-OUTPUT OPEN ERROR - WS-SRC-SW=' WS-SRC-SW
021500        PERFORM 9800-PROGRAM-FAILED-PARA
021600    END-IF.
021700*
021800    READ SRCPARM-INPUT
021900        AT END
022000            MOVE SPACES TO SRCP-TERM
022100            MOVE 0 TO WS-SRCH-START-DATE WS-SRCH-END-DATE
022200        NOT AT END
022300            MOVE SRCP-START-DATE TO WS-SRCH-START-DATE
022400            MOVE SRCP-END-DATE TO WS-SRCH-END-DATE
022500    END-READ.
022600    PERFORM 2000-UPPERCASE-TERM-PARA.
022700*
022800    MOVE WS-SRCH-START-DATE TO WS-DSP-DATE-NUM.
022900    PERFORM 3100-FORMAT-DSP-DATE-PARA.
023000    MOVE WS-DSP-DATE-TEXT TO WS-DSP-START-TEXT.
023100    MOVE WS-SRCH-END-DATE TO WS-DSP-DATE-NUM.
023200    PERFORM 3100-FORMAT-DSP-DATE-PARA.
023300*
023400    DISPLAY '================================================'.
023500    DISPLAY 'INVSRCFEC - SEARCH TERM: ' WS-SRCH-TERM-UC.
023600    DISPLAY 'DATE RANGE: ' WS-DSP-START-TEXT
023650        ' THROUGH ' WS-DSP-DATE-TEXT.
023700    DISPLAY '================================================'.
023800*
023900    PERFORM 1000-READ-INVMAST-PARA.
024000*
024100* --------------------------------------------------------------
024200* STEP 2 - FILTER AND SELECT EACH INVOICE MASTER RECORD
024300* --------------------------------------------------------------
024400*
024500 0200-PROCESS-PARA.
024600*
024700    ADD 1 TO WS-RECORDS-READ-CNT.
024800    PERFORM 2100-EVAL-DATE-FILTER-PARA.
024900    PERFORM 2200-EVAL-TERM-FILTER-PARA.
025000    IF WS-SRCH-DATE-IS-OK AND WS-SRCH-IS-MATCH
025100        PERFORM 3000-SELECT-RECORD-PARA
025200    END-IF.
025300    PERFORM 1000-READ-INVMAST-PARA.
025400*
025500 1000-READ-INVMAST-PARA.
025600*
025700    READ INVMAST-INPUT
025800        AT END
025900            MOVE 'Y' TO WS-INVMAST-EOF-SW
026000        NOT AT END
026100            CONTINUE
026200    END-READ.
026300*
026400* --------------------------------------------------------------
026500* SEARCH TERM UPPERCASED ONCE AT STARTUP (AP0057/AP0066)
026600* --------------------------------------------------------------
026700*
026800 2000-UPPERCASE-TERM-PARA.
026900*
027000    MOVE SRCP-TERM TO WS-SRCH-TERM-UC.
027100    INSPECT WS-SRCH-TERM-UC CONVERTING
027200        'abcdefghijklmnopqrstuvwxyz' TO
027300        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
027400    PERFORM 2010-CALC-TERM-LEN-PARA.
027500*
027600 2010-CALC-TERM-LEN-PARA.
027700*
027800    MOVE 30 TO WS-SRCH-TERM-LEN.
027900    PERFORM 2011-SCAN-TERM-LEN-PARA
028000        VARYING WS-SRCH-TERM-SUB FROM 30 BY -1
028100        UNTIL WS-SRCH-TERM-SUB < 1
028200        OR WS-SRCH-TERM-CHAR (WS-SRCH-TERM-SUB) NOT = SPACE.
028300    MOVE WS-SRCH-TERM-SUB TO WS-SRCH-TERM-LEN.
028400*
028500 2011-SCAN-TERM-LEN-PARA.
028600*
028700    CONTINUE.
028800*
028900* --------------------------------------------------------------
029000* DATE-RANGE FILTER - ZERO/ZERO MEANS NO DATE FILTER AT ALL
029100* (AP0081).
029200* --------------------------------------------------------------
029300*
029400 2100-EVAL-DATE-FILTER-PARA.
029500*
029600    IF WS-SRCH-START-DATE = 0 AND WS-SRCH-END-DATE = 0
029700        MOVE 'Y' TO WS-SRCH-DATE-OK-SW
029800    ELSE
029900        IF INV-INVOICE-DATE >= WS-SRCH-START-DATE
030000            AND INV-INVOICE-DATE <= WS-SRCH-END-DATE
030100            MOVE 'Y' TO WS-SRCH-DATE-OK-SW
030200        ELSE
030300            MOVE 'N' TO WS-SRCH-DATE-OK-SW
030400        END-IF
030500    END-IF.
030600*
030700* --------------------------------------------------------------
030800* TERM FILTER - CASE-INSENSITIVE SUBSTRING AGAINST VENDOR NAME,
030900* INVOICE NUMBER, AND NOTES, IN THAT ORDER.  A BLANK TERM MATCHES
031000* EVERY RECORD (AP0066).  STOPS AT THE FIRST HIT (AP0172).
031100* --------------------------------------------------------------
031200*
031300 2200-EVAL-TERM-FILTER-PARA.
031400*
031500    MOVE 'N' TO WS-SRCH-MATCH-SW.
031600    IF WS-SRCH-TERM-LEN = 0
031700        MOVE 'Y' TO WS-SRCH-MATCH-SW
031800    ELSE
031900        MOVE INV-VENDOR-NAME TO WS-SRCH-CAND-WORK
032000        INSPECT WS-SRCH-CAND-WORK CONVERTING
032100            'abcdefghijklmnopqrstuvwxyz' TO
032200            'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
032300        PERFORM 2210-CHECK-CANDIDATE-PARA
032400        IF WS-SRCH-FOUND-YES
032500            MOVE 'Y' TO WS-SRCH-MATCH-SW
032600        ELSE
032700            MOVE INV-NUMBER TO WS-SRCH-CAND-WORK
032800            INSPECT WS-SRCH-CAND-WORK CONVERTING
032900                'abcdefghijklmnopqrstuvwxyz' TO
033000                'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
033100            PERFORM 2210-CHECK-CANDIDATE-PARA
033200            IF WS-SRCH-FOUND-YES
033300                MOVE 'Y' TO WS-SRCH-MATCH-SW
033400            ELSE
033500                MOVE INV-NOTES TO WS-SRCH-CAND-WORK
033600                INSPECT WS-SRCH-CAND-WORK CONVERTING
033700                    'abcdefghijklmnopqrstuvwxyz' TO
033800                    'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
033900                PERFORM 2210-CHECK-CANDIDATE-PARA
034000                IF WS-SRCH-FOUND-YES
034100                    MOVE 'Y' TO WS-SRCH-MATCH-SW
034200                END-IF
034300            END-IF
034400        END-IF
034500    END-IF.
034600*
034700 2210-CHECK-CANDIDATE-PARA.
034800*
034900    MOVE 'N' TO WS-SRCH-FOUND-SW.
035000    COMPUTE WS-SRCH-LAST-POS = 41 - WS-SRCH-TERM-LEN.
035100    PERFORM 2211-SCAN-SUBSTR-PARA
035200        VARYING WS-SRCH-POS FROM 1 BY 1
035300        UNTIL WS-SRCH-POS > WS-SRCH-LAST-POS
035400        OR WS-SRCH-FOUND-YES.
035500*
035600 2211-SCAN-SUBSTR-PARA.
035700*
035800    IF WS-SRCH-CAND-WORK (WS-SRCH-POS : WS-SRCH-TERM-LEN)
035900        = WS-SRCH-TERM-UC (1 : WS-SRCH-TERM-LEN)
036000        MOVE 'Y' TO WS-SRCH-FOUND-SW
036100    END-IF.
036200*
036300* --------------------------------------------------------------
036400* STEP 3 - WRITE THE SELECTED RECORD AND ECHO IT TO SYSOUT
036500* --------------------------------------------------------------
036600*
036700 3000-SELECT-RECORD-PARA.
036800*
036900    MOVE INV-ID TO SRCH-OUT-ID.
037000    MOVE INV-NUMBER TO SRCH-OUT-NUMBER.
037100    MOVE INV-VENDOR-NAME TO SRCH-OUT-VENDOR-NAME.
037200    MOVE INV-INVOICE-DATE TO SRCH-OUT-INVOICE-DATE.
037300    MOVE INV-DUE-DATE TO SRCH-OUT-DUE-DATE.
037400    MOVE INV-TOTAL-AMOUNT TO SRCH-OUT-TOTAL-AMOUNT.
037500    MOVE INV-SUBTOTAL TO SRCH-OUT-SUBTOTAL.
037600    MOVE INV-TAX-AMOUNT TO SRCH-OUT-TAX-AMOUNT.
037700    MOVE INV-CURRENCY TO SRCH-OUT-CURRENCY.
037800    MOVE INV-CATEGORY TO SRCH-OUT-CATEGORY.
037900    MOVE INV-STATUS TO SRCH-OUT-STATUS.
038000    MOVE INV-NOTES TO SRCH-OUT-NOTES.
038100    MOVE INV-LINE-COUNT TO SRCH-OUT-LINE-COUNT.
038200    WRITE SRCH-OUT-REC.
038300    ADD 1 TO WS-RECORDS-SELECTED-CNT.
038400*
038500    MOVE INV-VENDOR-NAME TO WS-DSP-TRIM-WORK.
038600    PERFORM 3200-CALC-TRIM-LEN-PARA.
038700    MOVE INV-INVOICE-DATE TO WS-DSP-DATE-NUM.
038800    PERFORM 3100-FORMAT-DSP-DATE-PARA.
038900    IF WS-DSP-TRIM-LEN > 0
039000        DISPLAY 'SELECTED: ' INV-NUMBER ' '
039100            WS-DSP-TRIM-WORK (1:WS-DSP-TRIM-LEN) ' ' WS-DSP-DATE-TEXT
039200    ELSE
039300        DISPLAY 'SELECTED: ' INV-NUMBER ' (BLANK VENDOR) '
039400            WS-DSP-DATE-TEXT
039500    END-IF.
039600*
039700 3100-FORMAT-DSP-DATE-PARA.
039800*
039900    IF WS-DSP-DATE-NUM = 0
040000        MOVE SPACES TO WS-DSP-DATE-TEXT
040100    ELSE
040200        MOVE SPACES TO WS-DSP-DATE-TEXT
040300        STRING WS-DSP-DATE-CCYY '-' WS-DSP-DATE-MM '-' WS-DSP-DATE-DD
040400            DELIMITED BY SIZE INTO WS-DSP-DATE-TEXT
040500    END-IF.
040600*
040700 3200-CALC-TRIM-LEN-PARA.
040800*
040900    MOVE 40 TO WS-DSP-TRIM-LEN.
041000    PERFORM 3210-SCAN-TRIM-LEN-PARA
041100        VARYING WS-DSP-TRIM-SUB FROM 40 BY -1
041200        UNTIL WS-DSP-TRIM-SUB < 1
041300        OR WS-DSP-TRIM-CHAR (WS-DSP-TRIM-SUB) NOT = SPACE.
041400    MOVE WS-DSP-TRIM-SUB TO WS-DSP-TRIM-LEN.
041500*
041600 3210-SCAN-TRIM-LEN-PARA.
041700*
041800    CONTINUE.
041900*
042000* --------------------------------------------------------------
042100* STEP 4 - RUN CONTROL TOTALS AND TERMINATION
042200* --------------------------------------------------------------
042300*
042400 9000-DISPLAY-TOTALS-PARA.
042500*
042600    DISPLAY '================================================'.
042700    DISPLAY 'INVSRCFEC - SEARCH RUN TOTALS'.
042800    DISPLAY 'RECORDS READ  . . . . . . . . .:' WS-RECORDS-READ-CNT.
042900    DISPLAY 'RECORDS SELECTED  . . . . . . .:' WS-RECORDS-SELECTED-CNT.
043000    DISPLAY '================================================'.
043100*
043200 9800-PROGRAM-FAILED-PARA.
043300*
043400    DISPLAY 'INVSRCFEC TERMINATED WITH DIVIDE BY ZERO!'.
043500    DISPLAY 'CHECK ERROR MESSAGES IN SYSOUT PART OF JOB SUMMARY'.
043600    COMPUTE WS-NBR = WS-NBR / WS-NBR.
043700*
043800 9900-CLOSE-FILES-PARA.
043900*
044000    CLOSE INVMAST-INPUT SRCPARM-INPUT SRCH-OUTPUT.
044100*
044200 9990-COMPLETED-OK-PARA.
044300*
044400    DISPLAY 'INVSRCFEC COMPLETED OK'.
044500    STOP RUN.
044600*
