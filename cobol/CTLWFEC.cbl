000100********************************************************************
000200* CTLWFEC -  SHOP-WIDE WORK AREA FOR THE INVOICE BATCH SUITE.
000300* INV-STATUS CODE TO SPELLED-OUT TEXT LOOKUP TABLE, SHARED BY
000400* INVEXPFEC (EXPORT STATUS COLUMN) AND INVINTFEC (TRACE DISPLAYS).
000500* LOOK UP BY WS-STAT-SUB AFTER A SEARCH OF WS-STAT-CODE.
000600********************************************************************
000700*
000800 01  WS-STATUS-TABLE-DATA.
000900*                                          1234567890123
001000     05  FILLER                      PIC X(01) VALUE 'P'.
001100     05  FILLER                      PIC X(13)
001200         VALUE 'PENDING      '.
001300     05  FILLER                      PIC X(01) VALUE 'R'.
001400     05  FILLER                      PIC X(13)
001500         VALUE 'PROCESSING   '.
001600     05  FILLER                      PIC X(01) VALUE 'C'.
001700     05  FILLER                      PIC X(13)
001800         VALUE 'COMPLETED    '.
001900     05  FILLER                      PIC X(01) VALUE 'F'.
002000     05  FILLER                      PIC X(13)
002100         VALUE 'FAILED       '.
002200     05  FILLER                      PIC X(01) VALUE 'M'.
002300     05  FILLER                      PIC X(13)
002400         VALUE 'MANUAL_REVIEW'.
002500*
002600 01  WS-STATUS-TABLE REDEFINES WS-STATUS-TABLE-DATA.
002700     05  WS-STAT-ENTRY               OCCURS 5 TIMES
002800                                     INDEXED BY WS-STAT-IDX.
002900         10  WS-STAT-CODE            PIC X(01).
003000         10  WS-STAT-TEXT            PIC X(13).
003100*
