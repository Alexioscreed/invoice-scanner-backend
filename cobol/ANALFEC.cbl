000100********************************************************************
000200* ANALFEC -  ANALYTICS REPORT PRINT LINE LAYOUT.
000300* ONE 132-BYTE PRINT LINE PER RECORD, WRITTEN BY INVANLFEC - THE
000400* TITLE BLOCK, THE TWO SUMMARY LINES, AND THE VENDOR/CATEGORY/
000500* MONTH SPENDING SECTIONS ALL SHARE THIS RECORD.
000600********************************************************************
000700*
000800 01  ANALYTIC-REC.
000900*
001000     05  ANL-LINE-TEXT               PIC X(131).
001100     05  FILLER                      PIC X(01).
001200*
