000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. INVINTFEC.
000300 AUTHOR. R. J. HALVORSEN.
000400 INSTALLATION. KC03FEC - ACCOUNTS PAYABLE.
000500 DATE-WRITTEN. 11/04/1986.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED.
000800*----------------------------------------------------------------
000900* INVINTFEC  -  SCANNED INVOICE INTAKE BATCH.
001000*
001100* READS DOCMFEC INTAKE METADATA AND THE MATCHING GROUPS OF
001200* RAWTFEC OCR TEXT LINES, VALIDATES EACH DOCUMENT, PARSES THE
001300* ACCEPTED ONES INTO AN INVOICE HEADER PLUS LINE ITEMS, TOTALS
001400* AND STAMPS EACH INVOICE, AND WRITES INVMFEC/LINIFEC.  PRINTS
001500* RUN CONTROL TOTALS TO SYSOUT WHEN THE RUN IS DONE.
001600*----------------------------------------------------------------
001700* CHANGE LOG
001800* 11/04/86 RJH  AP0001  INITIAL VERSION - HEADER FIELDS ONLY,     AP0001A 
001900*                       NO LINE ITEM PARSING YET.                 AP0001B 
002000* 02/12/87 RJH  AP0014  ADDED LINE ITEM SECTION SCAN AND          AP0014A 
002100*                       LINIFEC OUTPUT FILE.                      AP0014B 
002200* 09/30/88 GLO  AP0033  DUE DATE KEYWORD RECOGNITION ADDED.       AP0033A 
002300* 06/15/90 RJH  AP0051  REJECTED DOCUMENTS NOW GET A STATUS-F     AP0051A 
002400*                       MASTER RECORD INSTEAD OF BEING DROPPED.   AP0051B 
002500* 04/02/93 KTA  AP0077  SUBTOTAL/TOTAL/TAX RECONCILIATION RULE    AP0077A 
002600*                       CORRECTED - TAX NO LONGER GOES NEGATIVE.  AP0077B 
002700* 11/21/95 RJH  AP0090  MANUAL REVIEW STATUS (M) SPLIT OUT FROM   AP0090A 
002800*                       FAILED (F) - SEE CMFLOFEC PATTERN.        AP0090B 
002900* 01/08/99 KTA  AP0102  Y2K - INVOICE/DUE DATE NOW VALIDATED AS   AP0102A 
003000*                       FULL 4-DIGIT CCYY, NO 2-DIGIT YY ACCEPTED.AP0102B 
003100* 07/19/01 GLO  AP0118  FILE SIZE CEILING RAISED TO 10MB PER      AP0118A 
003200*                       A/P DEPT MEMO 01-114.                     AP0118B 
003300* 03/11/06 DOS  AP0150  ADDED GRAND TOTAL / TOTAL DUE / FINAL     AP0150A 
003400*                       AMOUNT AS TOTAL KEYWORD SYNONYMS.         AP0150B 
003500* 08/04/13 DOS  AP0171  WORD TABLE WIDENED 12 TO 20 TOKENS -      AP0171A 
003600*                       LONG VENDOR ADDRESS LINES WERE TRUNCATING.AP0171B 
003700* 05/22/21 DOS  AP0196  SUBTOTAL KEYWORD NO LONGER FALSE-MATCHES  AP0196A 
003800*                       THE TOTAL KEYWORD SCAN (WORD BOUNDARY).   AP0196B 
003900*
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200*
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     CLASS ALPHA-UPPER-CLASS IS 'A' THRU 'Z'
004600     CLASS NUMERIC-DIGIT-CLASS IS '0' THRU '9'
004700     UPSI-0 IS WS-RERUN-SWITCH.
004800*
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT DOCMETA-INPUT ASSIGN TO DOCDATA
005200         ORGANIZATION IS SEQUENTIAL
005300         FILE STATUS IS WS-DOC-SW.
005400*
005500     SELECT RAWTEXT-INPUT ASSIGN TO RAWDATA
005600         ORGANIZATION IS SEQUENTIAL
005700         FILE STATUS IS WS-RAW-SW.
005800*
005900     SELECT INVMAST-OUTPUT ASSIGN TO INVMAST
006000         ORGANIZATION IS SEQUENTIAL
006100         FILE STATUS IS WS-MST-SW.
006200*
006300     SELECT LINEITEM-OUTPUT ASSIGN TO LINEITM
006400         ORGANIZATION IS SEQUENTIAL
006500         FILE STATUS IS WS-LIN-SW.
006600*
006700 DATA DIVISION.
006800 FILE SECTION.
006900*
007000 FD  DOCMETA-INPUT
007100     RECORDING MODE IS F
007200     RECORD CONTAINS 84 CHARACTERS
007300     DATA RECORD IS DOCMETA-REC.
007400 COPY DOCMFEC.
007500*
007600 FD  RAWTEXT-INPUT
007700     RECORDING MODE IS F
007800     RECORD CONTAINS 90 CHARACTERS
007900     DATA RECORD IS RAWTEXT-REC.
008000 COPY RAWTFEC.
008100*
008200 FD  INVMAST-OUTPUT
008300     RECORDING MODE IS F
008400     RECORD CONTAINS 170 CHARACTERS
008500     DATA RECORD IS INVOICE-REC.
008600 COPY INVMFEC.
008700*
008800 FD  LINEITEM-OUTPUT
008900     RECORDING MODE IS F
009000     RECORD CONTAINS 80 CHARACTERS
009100     DATA RECORD IS LINEITEM-REC.
009200 COPY LINIFEC.
009300*
009400 WORKING-STORAGE SECTION.
009500*
009600* FILE STATUS SWITCHES
009700*
009800 01  WS-DOC-SW                      PIC X(02) VALUE SPACES.
009900     88  WS-DOC-SUCCESS                  VALUE '00'.
010000     88  WS-DOC-EOF                      VALUE '10'.
010100 01  WS-RAW-SW                      PIC X(02) VALUE SPACES.
010200     88  WS-RAW-SUCCESS                  VALUE '00'.
010300     88  WS-RAW-EOF                      VALUE '10'.
010400 01  WS-MST-SW                      PIC X(02) VALUE SPACES.
010500     88  WS-MST-SUCCESS                  VALUE '00'.
010600 01  WS-LIN-SW                      PIC X(02) VALUE SPACES.
010700     88  WS-LIN-SUCCESS                  VALUE '00'.
010800*
010900* END-OF-FILE AND PRIME-READ SWITCHES
011000*
011100 01  WS-DOCMETA-EOF-SW               PIC X(01) VALUE 'N'.
011200     88  WS-DOCMETA-EOF                  VALUE 'Y'.
011300 01  WS-RAWTEXT-EOF-SW               PIC X(01) VALUE 'N'.
011400     88  WS-RAWTEXT-EOF                  VALUE 'Y'.
011500 01  WS-RAWTEXT-PRIMED-SW            PIC X(01) VALUE 'N'.
011600     88  WS-RAWTEXT-PRIMED               VALUE 'Y'.
011700*
011800* DOCUMENT / INVOICE VALIDATION SWITCHES
011900*
012000 01  WS-DOC-VALID-SW                 PIC X(01) VALUE 'Y'.
012100     88  VALID-DOCUMENT                  VALUE 'Y'.
012200     88  INVALID-DOCUMENT                VALUE 'N'.
012300 01  WS-INV-COMPLETE-SW              PIC X(01) VALUE 'N'.
012400     88  INVOICE-IS-COMPLETE             VALUE 'Y'.
012500 01  WS-FOUND-SW                     PIC X(01) VALUE 'N'.
012600     88  KEYWORD-FOUND                   VALUE 'Y'.
012700*
012800* RUN CONTROL COUNTERS - ALL COMP PER SHOP STANDARD
012900*
013000 01  WS-CONTROL-COUNTERS.
013100     05  WS-NEXT-INV-ID              PIC 9(08) COMP VALUE 1.
013200     05  WS-DOC-READ-CNT             PIC 9(07) COMP VALUE 0.
013300     05  WS-DOC-ACCEPT-CNT           PIC 9(07) COMP VALUE 0.
013400     05  WS-DOC-REJECT-CNT           PIC 9(07) COMP VALUE 0.
013500     05  WS-INV-COMPLETE-CNT         PIC 9(07) COMP VALUE 0.
013600     05  WS-INV-MANUAL-CNT           PIC 9(07) COMP VALUE 0.
013700     05  WS-LINE-WRITTEN-CNT         PIC 9(07) COMP VALUE 0.
013800     05  FILLER                      PIC X(04).
013900 01  WS-GRAND-TOTAL-AMT              PIC S9(10)V99 VALUE 0.
014000*
014100* CURRENT DOCUMENT LINE TABLE - HOLDS ONE DOCUMENT'S OCR LINES
014200*
014300 01  WS-DOC-LINE-TABLE-DATA.
014400     05  WS-DOC-LINE-ENTRY           OCCURS 60 TIMES
014500                                     INDEXED BY WS-DLT-IDX
014600                                     PIC X(79).
014700     05  FILLER                      PIC X(02).
014800 01  WS-DOC-LINE-COUNT               PIC 9(02) COMP VALUE 0.
014900 01  WS-DOC-LINE-SUB                 PIC 9(02) COMP VALUE 0.
015000*
015100 01  WS-RAWTEXT-SAVE-REC.
015200     05  WS-SAVE-DOC-ID              PIC X(10).
015300     05  WS-SAVE-LINE-TEXT           PIC X(79).
015400     05  FILLER                      PIC X(01).
015500*
015600* PARSED INVOICE HEADER WORK AREA (U1/U2 RESULT BEFORE THE WRITE)
015700*
015800 01  WS-PARSED-INVOICE.
015900     05  WS-P-INV-NUMBER             PIC X(20) VALUE SPACES.
016000     05  WS-P-VENDOR-NAME            PIC X(30) VALUE SPACES.
016100     05  WS-P-INVOICE-DATE           PIC 9(08) VALUE 0.
016200     05  WS-P-DUE-DATE               PIC 9(08) VALUE 0.
016300     05  WS-P-TOTAL-AMOUNT           PIC S9(08)V99 VALUE 0.
016400     05  WS-P-TOTAL-FOUND-SW         PIC X(01) VALUE 'N'.
016500         88  WS-P-TOTAL-FOUND            VALUE 'Y'.
016600     05  FILLER                      PIC X(09).
016700*
016800* LINE ITEM WORK TABLE - MIRRORS THE SHOP'S USUAL 10-LINE INVOICE
016900*
017000 01  WS-LINE-ITEM-TABLE-DATA.
017100     05  WS-LI-ENTRY                 OCCURS 10 TIMES
017200                                     INDEXED BY WS-LIT-IDX.
017300         10  WS-LI-DESC              PIC X(30).
017400         10  WS-LI-QTY               PIC S9(08)V99.
017500         10  WS-LI-PRICE             PIC S9(08)V99.
017600         10  WS-LI-TOTAL             PIC S9(08)V99.
017700         10  FILLER                  PIC X(02).
017800 01  WS-LI-COUNT                     PIC 9(02) COMP VALUE 0.
017900 01  WS-LI-SUB                       PIC 9(02) COMP VALUE 0.
018000 01  WS-LINE-ITEM-SECTION-SW         PIC X(01) VALUE 'N'.
018100     88  IN-LINE-ITEM-SECTION            VALUE 'Y'.
018200*
018300 01  WS-LINE-SUBTOTAL                PIC S9(10)V99 VALUE 0.
018400 01  WS-TAX-WORK                     PIC S9(10)V99 VALUE 0.
018500*
018600* WORD TOKENIZING WORK AREA - THE SCANNER NEVER USES INTRINSIC
018700* FUNCTIONS, SO EVERY LINE IS BROKEN INTO BLANK-DELIMITED WORDS
018800* AND THE WORDS ARE COMPARED AGAINST THE KEYWORD LIST BY HAND.
018900*
019000 01  WS-LINE-WORK                    PIC X(79) VALUE SPACES.
019100 01  WS-LINE-UPPER                   PIC X(79) VALUE SPACES.
019200 01  WS-WORD-TABLE-DATA.
019300     05  WS-WORD-ENTRY               OCCURS 20 TIMES
019400                                     INDEXED BY WS-WRD-IDX
019500                                     PIC X(20).
019600     05  FILLER                      PIC X(04).
019700 01  WS-WORD-COUNT                   PIC 9(02) COMP VALUE 0.
019800 01  WS-WORD-SUB                     PIC 9(02) COMP VALUE 0.
019900 01  WS-LINE-LEN                     PIC 9(02) COMP VALUE 0.
020000 01  WS-LINE-BACK-SUB                PIC 9(02) COMP VALUE 0.
020100 01  WS-TOTAL-KEYWORD-LEN            PIC 9(01) COMP VALUE 0.
020200 01  WS-HDR-DESC-SW                  PIC X(01) VALUE 'N'.
020300 01  WS-HDR-QTY-SW                   PIC X(01) VALUE 'N'.
020400 01  WS-HDR-PRICE-SW                 PIC X(01) VALUE 'N'.
020500 01  WS-LI-HAS-DOLLAR-SW             PIC X(01) VALUE 'N'.
020600 01  WS-LI-BOUNDARY-SUB              PIC 9(02) COMP VALUE 0.
020700 01  WS-LI-QTY-SUB                   PIC 9(02) COMP VALUE 0.
020800 01  WS-LI-PRICE-SUB                 PIC 9(02) COMP VALUE 0.
020900 01  WS-LI-DESC-WORK                 PIC X(30) VALUE SPACES.
021000 01  WS-LI-DESC-PTR                  PIC 9(02) COMP VALUE 1.
021100 01  WS-LI-QTY-VALUE                 PIC S9(08)V99 VALUE 0.
021200 01  WS-LI-PRICE-VALUE               PIC S9(08)V99 VALUE 0.
021300 01  WS-QTY-WHOLE                    PIC 9(08) VALUE 0.
021400*
021500* REDEFINES 1 OF 3 - CHARACTER VIEW OF THE CURRENT LINE, USED TO
021600* LOCATE '$' AND '..' WITHOUT AN INTRINSIC FUNCTION.
021700*
021800 01  WS-LINE-CHAR-VIEW REDEFINES WS-LINE-WORK.
021900     05  WS-LINE-CHAR                OCCURS 79 TIMES PIC X(01).
022000*
022100* REDEFINES 2 OF 3 - MM/DD/YYYY OR MM-DD-YYYY TOKEN BROKEN OUT
022200*
022300 01  WS-DATE-TOKEN                   PIC X(10) VALUE SPACES.
022400 01  WS-DATE-TOKEN-PARTS REDEFINES WS-DATE-TOKEN.
022500     05  WS-DT-MM                    PIC XX.
022600     05  WS-DT-SEP1                  PIC X.
022700     05  WS-DT-DD                    PIC XX.
022800     05  WS-DT-SEP2                  PIC X.
022900     05  WS-DT-YYYY                  PIC X(04).
023000 01  WS-DATE-MM-NUM                  PIC 9(02) VALUE 0.
023100 01  WS-DATE-DD-NUM                  PIC 9(02) VALUE 0.
023200 01  WS-DATE-YYYY-NUM                PIC 9(04) VALUE 0.
023300 01  WS-DATE-VALID-SW                PIC X(01) VALUE 'N'.
023400     88  WS-DATE-IS-VALID                VALUE 'Y'.
023500*
023600* REDEFINES 3 OF 3 - AMOUNT TOKEN COMPACTION WORK AREA (STRIPS
023700* '$' AND ',' BEFORE THE DIGIT STRING IS CONVERTED TO NUMERIC)
023800*
023900 01  WS-AMOUNT-TOKEN                 PIC X(15) VALUE SPACES.
024000 01  WS-AMOUNT-DIGITS REDEFINES WS-AMOUNT-TOKEN.
024100     05  WS-AMT-CHAR                 OCCURS 15 TIMES PIC X(01).
024200 01  WS-AMOUNT-COMPACT                PIC X(15) VALUE SPACES.
024300 01  WS-AMOUNT-COMPACT-SUB            PIC 9(02) COMP VALUE 0.
024400 01  WS-AMOUNT-SCAN-SUB               PIC 9(02) COMP VALUE 0.
024500 01  WS-AMT-WHOLE                    PIC 9(08) VALUE 0.
024600 01  WS-AMT-FRAC                     PIC 9(02) VALUE 0.
024700 01  WS-AMOUNT-VALUE                 PIC S9(08)V99 VALUE 0.
024800 01  WS-AMOUNT-FOUND-SW               PIC X(01) VALUE 'N'.
024900     88  WS-AMOUNT-WAS-FOUND              VALUE 'Y'.
025000*
025100* DOCUMENT METADATA VALIDATION WORK AREA (U3 RULES)
025200*
025300 01  WS-FILENAME-UPPER               PIC X(40) VALUE SPACES.
025400 01  WS-MIME-UPPER                   PIC X(25) VALUE SPACES.
025500 01  WS-FN-SUB                       PIC 9(02) COMP VALUE 0.
025600 01  WS-NBR                          PIC 9 VALUE 0.
025700*
025800 PROCEDURE DIVISION.
025900*
026000 0000-MAIN-PARA.
026100*
026200     PERFORM 0100-INITIALIZE-PARA.
026300     PERFORM 0200-OPEN-FILES-PARA.
026400     PERFORM 1000-READ-DOCMETA-PARA.
026500*
026600     PERFORM 1100-PROCESS-DOCUMENT-PARA THRU 1100-EXIT
026700         UNTIL WS-DOCMETA-EOF.
026800*
026900     PERFORM 9000-DISPLAY-TOTALS-PARA.
027000     PERFORM 9900-CLOSE-FILES-PARA.
027100     PERFORM 9990-COMPLETED-OK-PARA.
027200*
027300* --------------------------------------------------------------
027400* INITIALIZATION AND FILE OPEN
027500* --------------------------------------------------------------
027600*
027700 0100-INITIALIZE-PARA.
027800*
027900     MOVE SPACES TO WS-DOC-SW WS-RAW-SW WS-MST-SW WS-LIN-SW.
028000     MOVE 1 TO WS-NEXT-INV-ID.
028100*
028200 0200-OPEN-FILES-PARA.
028300*
028400     OPEN INPUT  DOCMETA-INPUT.
028500     IF NOT WS-DOC-SUCCESS
028600         DISPLAY 'INVINTFEC - DOCMETA-INPUT OPEN ERROR - SW='
028700             WS-DOC-SW
028800         PERFORM 9800-PROGRAM-FAILED-PARA
028900     END-IF.
029000*
029100     OPEN INPUT  RAWTEXT-INPUT.
029200     IF NOT WS-RAW-SUCCESS
029300         DISPLAY 'INVINTFEC - RAWTEXT-INPUT OPEN ERROR - SW='
029400             WS-RAW-SW
029500         PERFORM 9800-PROGRAM-FAILED-PARA
029600     END-IF.
029700*
029800     OPEN OUTPUT INVMAST-OUTPUT.
029900     IF NOT WS-MST-SUCCESS
030000         DISPLAY 'INVINTFEC - INVMAST-OUTPUT OPEN ERROR - SW='
030100             WS-MST-SW
030200         PERFORM 9800-PROGRAM-FAILED-PARA
030300     END-IF.
030400*
030500     OPEN OUTPUT LINEITEM-OUTPUT.
030600     IF NOT WS-LIN-SUCCESS
030700         DISPLAY 'INVINTFEC - LINEITEM-OUTPUT OPEN ERROR - SW='
030800             WS-LIN-SW
030900         PERFORM 9800-PROGRAM-FAILED-PARA
031000     END-IF.
031100*
031200* --------------------------------------------------------------
031300* DOCMETA READ AND ONE-DOCUMENT DRIVER (BATCH FLOW STEP 1-5)
031400* --------------------------------------------------------------
031500*
031600 1000-READ-DOCMETA-PARA.
031700*
031800     READ DOCMETA-INPUT
031900         AT END SET WS-DOCMETA-EOF TO TRUE
032000     END-READ.
032100     IF NOT WS-DOCMETA-EOF
032200         ADD 1 TO WS-DOC-READ-CNT
032300     END-IF.
032400*
032500 1100-PROCESS-DOCUMENT-PARA.
032600*
032700     PERFORM 1200-VALIDATE-DOCUMENT-PARA THRU 1200-EXIT.
032800*
032900     IF VALID-DOCUMENT
033000         ADD 1 TO WS-DOC-ACCEPT-CNT
033100         PERFORM 1300-LOAD-DOCUMENT-LINES-PARA
033200         PERFORM 2000-PARSE-DOCUMENT-PARA THRU 2000-EXIT
033300         PERFORM 3000-COMPUTE-TOTALS-PARA
033400         PERFORM 3100-VALIDATE-INVOICE-PARA
033500     ELSE
033600         ADD 1 TO WS-DOC-REJECT-CNT
033700         PERFORM 1400-SKIP-DOCUMENT-LINES-PARA
033800         MOVE 'N' TO WS-INV-COMPLETE-SW
033900         MOVE SPACES TO INVOICE-REC
034000         MOVE 0 TO INV-ID INV-INVOICE-DATE INV-DUE-DATE
034050         MOVE 0 TO INV-TOTAL-AMOUNT INV-SUBTOTAL INV-TAX-AMOUNT
034100         MOVE 0 TO INV-LINE-COUNT
034200         SET INV-STATUS-FAILED TO TRUE
034300         MOVE SPACES TO INV-NOTES
034400     END-IF.
034500*
034600     PERFORM 3200-WRITE-INVOICE-PARA.
034700     PERFORM 1000-READ-DOCMETA-PARA.
034800*
034900 1100-EXIT.
035000     EXIT.
035100*
035200* 1200-VALIDATE-DOCUMENT-PARA - U3 DOCUMENT-LEVEL RULES, FIRST
035300* FAILURE WINS.  ORDER OF TEST MATTERS - DO NOT REORDER.
035400*
035500 1200-VALIDATE-DOCUMENT-PARA.
035600*
035700     SET VALID-DOCUMENT TO TRUE.
035800*
035900     IF DM-FILE-NAME = SPACES
036000         SET INVALID-DOCUMENT TO TRUE
036100         GO TO 1200-EXIT
036200     END-IF.
036300*
036400     MOVE DM-FILE-NAME TO WS-FILENAME-UPPER.
036500     INSPECT WS-FILENAME-UPPER CONVERTING
036600         'abcdefghijklmnopqrstuvwxyz' TO
036700         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
036800*
036900     PERFORM 1210-SCAN-DOTDOT-PARA
037000         VARYING WS-FN-SUB FROM 1 BY 1 UNTIL WS-FN-SUB > 39.
037100     IF INVALID-DOCUMENT
037200         GO TO 1200-EXIT
037300     END-IF.
037400*
037500     IF DM-FILE-SIZE = 0 OR DM-FILE-SIZE > 10485760
037600         SET INVALID-DOCUMENT TO TRUE
037700         GO TO 1200-EXIT
037800     END-IF.
037900*
038000     MOVE DM-MIME-TYPE TO WS-MIME-UPPER.
038100     INSPECT WS-MIME-UPPER CONVERTING
038200         'abcdefghijklmnopqrstuvwxyz' TO
038300         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
038400*
038500     IF WS-MIME-UPPER (1:15) NOT = 'APPLICATION/PDF'
038600         AND WS-MIME-UPPER (1:9)  NOT = 'IMAGE/PNG'
038700         AND WS-MIME-UPPER (1:9)  NOT = 'IMAGE/JPG'
038800         AND WS-MIME-UPPER (1:10) NOT = 'IMAGE/JPEG'
038900         SET INVALID-DOCUMENT TO TRUE
039000         GO TO 1200-EXIT
039100     END-IF.
039200*
039300 1200-EXIT.
039400     EXIT.
039500*
039600* 1210-SCAN-DOTDOT-PARA - OUT-OF-LINE BODY OF THE PERFORM VARYING
039700* ABOVE.  LOOKS FOR A PATH-CLIMB ATTEMPT IN THE UPLOADED NAME.
039800*
039900 1210-SCAN-DOTDOT-PARA.
040000*
040100     IF WS-FILENAME-UPPER (WS-FN-SUB:2) = '..'
040200         SET INVALID-DOCUMENT TO TRUE
040300     END-IF.
040400*
040500* --------------------------------------------------------------
040600* RAW TEXT GROUP READ-AHEAD - DOCMETA AND RAWTEXT ARE IN THE SAME
040700* ORDER, SO EACH DOCUMENT'S LINES ARE A RUN OF RAW-DOC-ID VALUES
040800* MATCHING THE CURRENT DM-DOC-ID.
040900* --------------------------------------------------------------
041000*
041100 1300-LOAD-DOCUMENT-LINES-PARA.
041200*
041300     MOVE 0 TO WS-DOC-LINE-COUNT.
041400     IF NOT WS-RAWTEXT-PRIMED
041500         PERFORM 1320-READ-RAWTEXT-PARA
041600         SET WS-RAWTEXT-PRIMED TO TRUE
041700     END-IF.
041800*
041900     PERFORM 1310-APPEND-LINE-PARA
042000         UNTIL WS-RAWTEXT-EOF
042100         OR WS-SAVE-DOC-ID NOT = DM-DOC-ID.
042200*
042300 1310-APPEND-LINE-PARA.
042400*
042500     IF WS-DOC-LINE-COUNT < 60
042600         ADD 1 TO WS-DOC-LINE-COUNT
042700         MOVE WS-SAVE-LINE-TEXT TO
042800             WS-DOC-LINE-ENTRY (WS-DOC-LINE-COUNT)
042900     END-IF.
043000     PERFORM 1320-READ-RAWTEXT-PARA.
043100*
043200 1320-READ-RAWTEXT-PARA.
043300*
043400     READ RAWTEXT-INPUT
043500         AT END SET WS-RAWTEXT-EOF TO TRUE
043600     END-READ.
043700     IF NOT WS-RAWTEXT-EOF
043800         MOVE RAW-DOC-ID TO WS-SAVE-DOC-ID
043900         MOVE RAW-LINE-TEXT (1:79) TO WS-SAVE-LINE-TEXT
044000     END-IF.
044100*
044200 1400-SKIP-DOCUMENT-LINES-PARA.
044300*
044400     IF NOT WS-RAWTEXT-PRIMED
044500         PERFORM 1320-READ-RAWTEXT-PARA
044600         SET WS-RAWTEXT-PRIMED TO TRUE
044700     END-IF.
044800*
044900     PERFORM 1320-READ-RAWTEXT-PARA
045000         UNTIL WS-RAWTEXT-EOF
045100         OR WS-SAVE-DOC-ID NOT = DM-DOC-ID.
045200*
045300* --------------------------------------------------------------
045400* U1 - TEXT EXTRACTION.  ONE PASS OVER THE DOCUMENT'S LINES;
045500* EACH LINE IS TOKENIZED ONCE AND OFFERED TO EVERY KEYWORD SCAN
045600* THAT HAS NOT YET BEEN SATISFIED.
045700* --------------------------------------------------------------
045800*
045900 2000-PARSE-DOCUMENT-PARA.
046000*
046100     MOVE SPACES TO WS-P-INV-NUMBER WS-P-VENDOR-NAME.
046200     MOVE 0 TO WS-P-INVOICE-DATE WS-P-DUE-DATE WS-P-TOTAL-AMOUNT.
046300     MOVE 'N' TO WS-P-TOTAL-FOUND-SW.
046400     MOVE 0 TO WS-LI-COUNT.
046500     MOVE 'N' TO WS-LINE-ITEM-SECTION-SW.
046600*
046700     PERFORM 2100-SCAN-LINE-PARA
046800         VARYING WS-DOC-LINE-SUB FROM 1 BY 1
046900         UNTIL WS-DOC-LINE-SUB > WS-DOC-LINE-COUNT.
047000*
047100     MOVE WS-NEXT-INV-ID TO INV-ID.
047200     ADD 1 TO WS-NEXT-INV-ID.
047300     MOVE WS-P-INV-NUMBER TO INV-NUMBER.
047400     MOVE WS-P-VENDOR-NAME TO INV-VENDOR-NAME.
047500     MOVE WS-P-INVOICE-DATE TO INV-INVOICE-DATE.
047600     MOVE WS-P-DUE-DATE TO INV-DUE-DATE.
047700     MOVE 'USD' TO INV-CURRENCY.
047800     MOVE SPACES TO INV-CATEGORY.
047900     MOVE SPACES TO INV-NOTES.
048000*
048100 2000-EXIT.
048200     EXIT.
048300*
048400* 2100-SCAN-LINE-PARA - ONE LINE, DRIVEN BY THE PERFORM VARYING
048500* ABOVE.  DISPATCHES TO THE LINE-ITEM PARSER WHILE INSIDE THE
048600* LINE-ITEM SECTION, OTHERWISE TO THE HEADER KEYWORD SCANS.
048700*
048800 2100-SCAN-LINE-PARA.
048900*
049000     MOVE WS-DOC-LINE-ENTRY (WS-DOC-LINE-SUB) TO WS-LINE-WORK.
049100     MOVE WS-LINE-WORK TO WS-LINE-UPPER.
049200     INSPECT WS-LINE-UPPER CONVERTING
049300         'abcdefghijklmnopqrstuvwxyz' TO
049400         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
049500     PERFORM 2110-TOKENIZE-LINE-PARA.
049600*
049700     PERFORM 2650-CHECK-TERMINATOR-PARA.
049800*
049900     IF IN-LINE-ITEM-SECTION
050000         PERFORM 2700-PARSE-LINE-ITEM-PARA THRU 2700-EXIT
050100     ELSE
050200         PERFORM 2200-FIND-INVOICE-NUMBER-PARA THRU 2200-EXIT
050300         PERFORM 2300-FIND-VENDOR-PARA THRU 2300-EXIT
050400         PERFORM 2400-FIND-INVOICE-DATE-PARA THRU 2400-EXIT
050500         PERFORM 2500-FIND-DUE-DATE-PARA THRU 2500-EXIT
050600         PERFORM 2600-FIND-TOTAL-AMOUNT-PARA THRU 2600-EXIT
050700         PERFORM 2680-CHECK-HEADER-LINE-PARA
050800     END-IF.
050900*
051000* 2110-TOKENIZE-LINE-PARA - BLANK-DELIMITED WORD TABLE FOR THE
051100* CURRENT LINE.  NO INTRINSIC FUNCTION IS USED ANYWHERE IN THIS
051200* PROGRAM - UNSTRING AND CLASS TESTS DO ALL OF THE SCANNING.
051300*
051400 2110-TOKENIZE-LINE-PARA.
051500*
051600     MOVE SPACES TO WS-WORD-TABLE-DATA.
051700     MOVE 0 TO WS-WORD-COUNT.
051800     UNSTRING WS-LINE-UPPER DELIMITED BY ALL SPACE
051900         INTO WS-WORD-ENTRY (01) WS-WORD-ENTRY (02)
052000              WS-WORD-ENTRY (03) WS-WORD-ENTRY (04)
052100              WS-WORD-ENTRY (05) WS-WORD-ENTRY (06)
052200              WS-WORD-ENTRY (07) WS-WORD-ENTRY (08)
052300              WS-WORD-ENTRY (09) WS-WORD-ENTRY (10)
052400              WS-WORD-ENTRY (11) WS-WORD-ENTRY (12)
052500              WS-WORD-ENTRY (13) WS-WORD-ENTRY (14)
052600              WS-WORD-ENTRY (15) WS-WORD-ENTRY (16)
052700              WS-WORD-ENTRY (17) WS-WORD-ENTRY (18)
052800              WS-WORD-ENTRY (19) WS-WORD-ENTRY (20)
052900         TALLYING IN WS-WORD-COUNT
053000     END-UNSTRING.
053100     IF WS-WORD-COUNT > 20
053200         MOVE 20 TO WS-WORD-COUNT
053300     END-IF.
053400*
053500* 2200 - INVOICE NUMBER: FIRST LINE WITH INVOICE NUMBER / INVOICE
053600* NO / INVOICE #, VALUE IS THE TOKEN THAT FOLLOWS.
053700*
053800 2200-FIND-INVOICE-NUMBER-PARA.
053900*
054000     IF WS-P-INV-NUMBER NOT = SPACES
054100         GO TO 2200-EXIT
054200     END-IF.
054300*
054400     PERFORM 2210-SCAN-WORDS-INVNO-PARA
054500         VARYING WS-WORD-SUB FROM 1 BY 1
054600         UNTIL WS-WORD-SUB >= WS-WORD-COUNT
054700         OR WS-P-INV-NUMBER NOT = SPACES.
054800*
054900 2200-EXIT.
055000     EXIT.
055100*
055200 2210-SCAN-WORDS-INVNO-PARA.
055300*
055400     IF WS-WORD-ENTRY (WS-WORD-SUB) = 'INVOICE'
055500         IF (WS-WORD-ENTRY (WS-WORD-SUB + 1) (1:6) = 'NUMBER'
055600             OR WS-WORD-ENTRY (WS-WORD-SUB + 1) (1:2) = 'NO'
055700             OR WS-WORD-ENTRY (WS-WORD-SUB + 1) (1:1) = '#')
055800             AND WS-WORD-SUB + 2 <= WS-WORD-COUNT
055900             MOVE WS-WORD-ENTRY (WS-WORD-SUB + 2) (1:20)
056000                 TO WS-P-INV-NUMBER
056100         END-IF
056200     END-IF.
056300*
056400* 2300 - VENDOR: FIRST NON-BLANK LINE AMONG THE FIRST 5 THAT DOES
056500* NOT NAME INVOICE/ADDRESS, IS OVER 3 CHARACTERS AND STARTS WITH
056600* AN UPPERCASE LETTER (ORIGINAL CASE, NOT THE FOLDED COPY).
056700*
056800 2300-FIND-VENDOR-PARA.
056900*
057000     IF WS-P-VENDOR-NAME NOT = SPACES
057100         GO TO 2300-EXIT
057200     END-IF.
057300     IF WS-DOC-LINE-SUB > 5
057400         GO TO 2300-EXIT
057500     END-IF.
057600*
057700     PERFORM 2310-FIND-LINE-LENGTH-PARA.
057800     IF WS-LINE-LEN <= 3
057900         GO TO 2300-EXIT
058000     END-IF.
058100*
058200     IF WS-LINE-WORK (1:1) NOT ALPHA-UPPER-CLASS
058300         GO TO 2300-EXIT
058400     END-IF.
058500*
058600     MOVE 'N' TO WS-FOUND-SW.
058700     PERFORM 2320-SCAN-WORDS-VENDOR-BAR-PARA
058800         VARYING WS-WORD-SUB FROM 1 BY 1
058900         UNTIL WS-WORD-SUB > WS-WORD-COUNT
059000         OR KEYWORD-FOUND.
059100     IF KEYWORD-FOUND
059200         GO TO 2300-EXIT
059300     END-IF.
059400*
059500     MOVE WS-LINE-WORK (1:30) TO WS-P-VENDOR-NAME.
059600*
059700 2300-EXIT.
059800     EXIT.
059900*
060000* 2310-FIND-LINE-LENGTH-PARA - REVERSE SCAN OF THE CHARACTER VIEW
060100* TO FIND THE LAST NON-BLANK COLUMN (0 WHEN THE LINE IS BLANK).
060200*
060300 2310-FIND-LINE-LENGTH-PARA.
060400*
060500     MOVE 0 TO WS-LINE-LEN.
060600     PERFORM 2311-BACK-SCAN-PARA
060700         VARYING WS-LINE-BACK-SUB FROM 79 BY -1
060800         UNTIL WS-LINE-BACK-SUB < 1
060900         OR WS-LINE-LEN NOT = 0.
061000*
061100 2311-BACK-SCAN-PARA.
061200*
061300     IF WS-LINE-CHAR (WS-LINE-BACK-SUB) NOT = SPACE
061400         MOVE WS-LINE-BACK-SUB TO WS-LINE-LEN
061500     END-IF.
061600*
061700 2320-SCAN-WORDS-VENDOR-BAR-PARA.
061800*
061900     IF WS-WORD-ENTRY (WS-WORD-SUB) (1:7) = 'INVOICE'
062000         OR WS-WORD-ENTRY (WS-WORD-SUB) (1:7) = 'ADDRESS'
062100         SET KEYWORD-FOUND TO TRUE
062200     END-IF.
062300*
062400* 2400/2500 - INVOICE DATE AND DUE DATE. SAME TOKEN GRAMMAR,
062500* DIFFERENT TARGET FIELD, SO THE SHARED PART IS FACTORED INTO
062600* 2800-PARSE-DATE-TOKEN-PARA.
062700*
062800 2400-FIND-INVOICE-DATE-PARA.
062900*
063000     IF WS-P-INVOICE-DATE NOT = 0
063100         GO TO 2400-EXIT
063200     END-IF.
063300     PERFORM 2410-SCAN-WORDS-INVDATE-PARA
063400         VARYING WS-WORD-SUB FROM 1 BY 1
063500         UNTIL WS-WORD-SUB >= WS-WORD-COUNT
063600         OR WS-P-INVOICE-DATE NOT = 0.
063700*
063800 2400-EXIT.
063900     EXIT.
064000*
064100 2410-SCAN-WORDS-INVDATE-PARA.
064200*
064300     IF WS-WORD-ENTRY (WS-WORD-SUB) = 'INVOICE'
064400         AND WS-WORD-ENTRY (WS-WORD-SUB + 1) (1:4) = 'DATE'
064500         AND WS-WORD-SUB + 2 <= WS-WORD-COUNT
064600         MOVE WS-WORD-ENTRY (WS-WORD-SUB + 2) (1:10)
064700             TO WS-DATE-TOKEN
064800         PERFORM 2800-PARSE-DATE-TOKEN-PARA
064900         IF WS-DATE-IS-VALID
065000             COMPUTE WS-P-INVOICE-DATE =
065100                 WS-DATE-YYYY-NUM * 10000
065200                 + WS-DATE-MM-NUM * 100
065300                 + WS-DATE-DD-NUM
065400         END-IF
065500     END-IF.
065600*
065700 2500-FIND-DUE-DATE-PARA.
065800*
065900     IF WS-P-DUE-DATE NOT = 0
066000         GO TO 2500-EXIT
066100     END-IF.
066200     PERFORM 2510-SCAN-WORDS-DUEDATE-PARA
066300         VARYING WS-WORD-SUB FROM 1 BY 1
066400         UNTIL WS-WORD-SUB >= WS-WORD-COUNT
066500         OR WS-P-DUE-DATE NOT = 0.
066600*
066700 2500-EXIT.
066800     EXIT.
066900*
067000 2510-SCAN-WORDS-DUEDATE-PARA.
067100*
067200     IF WS-WORD-ENTRY (WS-WORD-SUB) = 'DUE'
067300         AND WS-WORD-ENTRY (WS-WORD-SUB + 1) (1:4) = 'DATE'
067400         AND WS-WORD-SUB + 2 <= WS-WORD-COUNT
067500         MOVE WS-WORD-ENTRY (WS-WORD-SUB + 2) (1:10)
067600             TO WS-DATE-TOKEN
067700         PERFORM 2800-PARSE-DATE-TOKEN-PARA
067800         IF WS-DATE-IS-VALID
067900             COMPUTE WS-P-DUE-DATE =
068000                 WS-DATE-YYYY-NUM * 10000
068100                 + WS-DATE-MM-NUM * 100
068200                 + WS-DATE-DD-NUM
068300         END-IF
068400     END-IF.
068500*
068600* 2800 - COMMON MM/DD/YYYY OR MM-DD-YYYY TOKEN PARSE. SETS
068700* WS-DATE-IS-VALID AND THE THREE NUMERIC COMPONENT FIELDS.
068800*
068900 2800-PARSE-DATE-TOKEN-PARA.
069000*
069100     MOVE 'N' TO WS-DATE-VALID-SW.
069200     MOVE 0 TO WS-DATE-MM-NUM WS-DATE-DD-NUM WS-DATE-YYYY-NUM.
069300*
069400     IF (WS-DT-SEP1 = '/' AND WS-DT-SEP2 = '/')
069500         OR (WS-DT-SEP1 = '-' AND WS-DT-SEP2 = '-')
069600         IF WS-DT-MM IS NUMERIC AND WS-DT-DD IS NUMERIC
069700             AND WS-DT-YYYY IS NUMERIC
069800             MOVE WS-DT-MM TO WS-DATE-MM-NUM
069900             MOVE WS-DT-DD TO WS-DATE-DD-NUM
070000             MOVE WS-DT-YYYY TO WS-DATE-YYYY-NUM
070100             IF WS-DATE-MM-NUM >= 1 AND WS-DATE-MM-NUM <= 12
070200                 AND WS-DATE-DD-NUM >= 1 AND WS-DATE-DD-NUM <= 31
070300                 SET WS-DATE-IS-VALID TO TRUE
070400             END-IF
070500         END-IF
070600     END-IF.
070700*
070800* 2600 - TOTAL AMOUNT: TOTAL / GRAND TOTAL / AMOUNT DUE / FINAL
070900* AMOUNT, FIRST MATCH WINS.  TOKENIZING ALREADY GIVES US WORD
071000* BOUNDARIES SO 'SUBTOTAL' CAN NEVER MATCH THE 'TOTAL' KEYWORD.
071100*
071200 2600-FIND-TOTAL-AMOUNT-PARA.
071300*
071400     IF WS-P-TOTAL-FOUND
071500         GO TO 2600-EXIT
071600     END-IF.
071700     PERFORM 2610-SCAN-WORDS-TOTAL-PARA
071800         VARYING WS-WORD-SUB FROM 1 BY 1
071900         UNTIL WS-WORD-SUB >= WS-WORD-COUNT
072000         OR WS-P-TOTAL-FOUND.
072100*
072200 2600-EXIT.
072300     EXIT.
072400*
072500 2610-SCAN-WORDS-TOTAL-PARA.
072600*
072700     MOVE 0 TO WS-TOTAL-KEYWORD-LEN.
072800     IF WS-WORD-ENTRY (WS-WORD-SUB) = 'TOTAL'
072900         MOVE 1 TO WS-TOTAL-KEYWORD-LEN
073000     ELSE IF WS-WORD-ENTRY (WS-WORD-SUB) = 'GRAND'
073100         AND WS-WORD-ENTRY (WS-WORD-SUB + 1) (1:5) = 'TOTAL'
073200         MOVE 2 TO WS-TOTAL-KEYWORD-LEN
073300     ELSE IF WS-WORD-ENTRY (WS-WORD-SUB) = 'AMOUNT'
073400         AND WS-WORD-ENTRY (WS-WORD-SUB + 1) (1:3) = 'DUE'
073500         MOVE 2 TO WS-TOTAL-KEYWORD-LEN
073600     ELSE IF WS-WORD-ENTRY (WS-WORD-SUB) = 'FINAL'
073700         AND WS-WORD-ENTRY (WS-WORD-SUB + 1) (1:6) = 'AMOUNT'
073800         MOVE 2 TO WS-TOTAL-KEYWORD-LEN
073900     END-IF.
074000*
074100     IF WS-TOTAL-KEYWORD-LEN > 0
074200         AND WS-WORD-SUB + WS-TOTAL-KEYWORD-LEN <= WS-WORD-COUNT
074300         MOVE WS-WORD-ENTRY (WS-WORD-SUB + WS-TOTAL-KEYWORD-LEN)
074400             TO WS-AMOUNT-TOKEN
074500         PERFORM 2900-EXTRACT-AMOUNT-TOKEN-PARA THRU 2900-EXIT
074600         IF WS-AMOUNT-WAS-FOUND
074700             MOVE WS-AMOUNT-VALUE TO WS-P-TOTAL-AMOUNT
074800             SET WS-P-TOTAL-FOUND TO TRUE
074900         END-IF
075000     END-IF.
075100*
075200* 2650 - SECTION TERMINATOR (SUBTOTAL / TOTAL / TAX TOKEN) - ONLY
075300* TESTED WHILE A LINE-ITEM SECTION IS ACTUALLY OPEN.
075400*
075500 2650-CHECK-TERMINATOR-PARA.
075600*
075700     IF IN-LINE-ITEM-SECTION
075800         MOVE 'N' TO WS-FOUND-SW
075900         PERFORM 2660-SCAN-WORDS-TERM-PARA
076000             VARYING WS-WORD-SUB FROM 1 BY 1
076100             UNTIL WS-WORD-SUB > WS-WORD-COUNT
076200             OR KEYWORD-FOUND
076300         IF KEYWORD-FOUND
076400             MOVE 'N' TO WS-LINE-ITEM-SECTION-SW
076500         END-IF
076600     END-IF.
076700*
076800 2660-SCAN-WORDS-TERM-PARA.
076900*
077000     IF WS-WORD-ENTRY (WS-WORD-SUB) (1:8) = 'SUBTOTAL'
077100         OR WS-WORD-ENTRY (WS-WORD-SUB) = 'TOTAL'
077200         OR WS-WORD-ENTRY (WS-WORD-SUB) (1:3) = 'TAX'
077300         SET KEYWORD-FOUND TO TRUE
077400     END-IF.
077500*
077600* 2680 - LINE ITEM HEADER: DESCRIPTION AND (QTY OR QUANTITY) AND
077700* PRICE ALL PRESENT SOMEWHERE ON THE LINE, IN ANY ORDER.
077800*
077900 2680-CHECK-HEADER-LINE-PARA.
078000*
078100     MOVE 'N' TO WS-HDR-DESC-SW WS-HDR-QTY-SW WS-HDR-PRICE-SW.
078200     PERFORM 2690-SCAN-WORDS-HEADER-PARA
078300         VARYING WS-WORD-SUB FROM 1 BY 1
078400         UNTIL WS-WORD-SUB > WS-WORD-COUNT.
078500*
078600     IF WS-HDR-DESC-SW = 'Y' AND WS-HDR-QTY-SW = 'Y'
078700         AND WS-HDR-PRICE-SW = 'Y'
078800         MOVE 'Y' TO WS-LINE-ITEM-SECTION-SW
078900     END-IF.
079000*
079100 2690-SCAN-WORDS-HEADER-PARA.
079200*
079300     IF WS-WORD-ENTRY (WS-WORD-SUB) (1:11) = 'DESCRIPTION'
079400         MOVE 'Y' TO WS-HDR-DESC-SW
079500     END-IF.
079600     IF WS-WORD-ENTRY (WS-WORD-SUB) = 'QTY'
079700         OR WS-WORD-ENTRY (WS-WORD-SUB) (1:8) = 'QUANTITY'
079800         MOVE 'Y' TO WS-HDR-QTY-SW
079900     END-IF.
080000     IF WS-WORD-ENTRY (WS-WORD-SUB) (1:5) = 'PRICE'
080100         MOVE 'Y' TO WS-HDR-PRICE-SW
080200     END-IF.
080300*
080400* 2700 - A LINE ITEM NEEDS A '$' TOKEN AND AT LEAST 3 WORDS.
080500* DESCRIPTION IS EVERYTHING BEFORE THE FIRST NUMERIC-OR-DOLLAR
080600* TOKEN; QUANTITY IS THE FIRST ALL-DIGIT TOKEN AFTER THAT;
080700* UNIT PRICE IS THE FIRST '$' TOKEN.
080800*
080900 2700-PARSE-LINE-ITEM-PARA.
081000*
081100     MOVE 'N' TO WS-LI-HAS-DOLLAR-SW.
081200     PERFORM 2701-SCAN-DOLLAR-PARA
081300         VARYING WS-WORD-SUB FROM 1 BY 1
081400         UNTIL WS-WORD-SUB > WS-WORD-COUNT.
081500*
081600     IF WS-WORD-COUNT < 3 OR WS-LI-HAS-DOLLAR-SW = 'N'
081700         GO TO 2700-EXIT
081800     END-IF.
081900*
082000     MOVE 0 TO WS-LI-BOUNDARY-SUB.
082100     PERFORM 2702-FIND-BOUNDARY-PARA
082200         VARYING WS-WORD-SUB FROM 1 BY 1
082300         UNTIL WS-WORD-SUB > WS-WORD-COUNT
082400         OR WS-LI-BOUNDARY-SUB NOT = 0.
082500*
082600     IF WS-LI-BOUNDARY-SUB < 2
082700         GO TO 2700-EXIT
082800     END-IF.
082900*
083000     PERFORM 2710-BUILD-DESCRIPTION-PARA.
083100*
083200     MOVE 0 TO WS-LI-QTY-SUB.
083300     PERFORM 2720-FIND-QTY-PARA
083400         VARYING WS-WORD-SUB FROM WS-LI-BOUNDARY-SUB BY 1
083500         UNTIL WS-WORD-SUB > WS-WORD-COUNT
083600         OR WS-LI-QTY-SUB NOT = 0.
083700*
083800     MOVE 0 TO WS-LI-PRICE-SUB.
083900     PERFORM 2730-FIND-PRICE-PARA
084000         VARYING WS-WORD-SUB FROM WS-LI-BOUNDARY-SUB BY 1
084100         UNTIL WS-WORD-SUB > WS-WORD-COUNT
084200         OR WS-LI-PRICE-SUB NOT = 0.
084300*
084400     IF WS-LI-QTY-SUB = 0 OR WS-LI-PRICE-SUB = 0
084500         OR WS-LI-DESC-WORK = SPACES
084600         GO TO 2700-EXIT
084700     END-IF.
084800*
084900     MOVE 0 TO WS-QTY-WHOLE.
085000     MOVE WS-WORD-ENTRY (WS-LI-QTY-SUB) (1:8) TO WS-QTY-WHOLE.
085100     COMPUTE WS-LI-QTY-VALUE = WS-QTY-WHOLE.
085200*
085300     MOVE WS-WORD-ENTRY (WS-LI-PRICE-SUB) TO WS-AMOUNT-TOKEN.
085400     PERFORM 2900-EXTRACT-AMOUNT-TOKEN-PARA THRU 2900-EXIT.
085500     IF NOT WS-AMOUNT-WAS-FOUND
085600         GO TO 2700-EXIT
085700     END-IF.
085800     MOVE WS-AMOUNT-VALUE TO WS-LI-PRICE-VALUE.
085900*
086000     IF WS-LI-COUNT < 10
086100         ADD 1 TO WS-LI-COUNT
086200         MOVE WS-LI-DESC-WORK TO WS-LI-DESC (WS-LI-COUNT)
086300         MOVE WS-LI-QTY-VALUE TO WS-LI-QTY (WS-LI-COUNT)
086400         MOVE WS-LI-PRICE-VALUE TO WS-LI-PRICE (WS-LI-COUNT)
086500     END-IF.
086600*
086700 2700-EXIT.
086800     EXIT.
086900*
087000 2701-SCAN-DOLLAR-PARA.
087100*
087200     IF WS-WORD-ENTRY (WS-WORD-SUB) (1:1) = '$'
087300         MOVE 'Y' TO WS-LI-HAS-DOLLAR-SW
087400     END-IF.
087500*
087600 2702-FIND-BOUNDARY-PARA.
087700*
087800     IF (WS-WORD-ENTRY (WS-WORD-SUB) IS NUMERIC
087900         OR WS-WORD-ENTRY (WS-WORD-SUB) (1:1) = '$')
088000         AND WS-LI-BOUNDARY-SUB = 0
088100         MOVE WS-WORD-SUB TO WS-LI-BOUNDARY-SUB
088200     END-IF.
088300*
088400* 2710 - DESCRIPTION IS THE JOIN OF WORDS 1 THRU BOUNDARY-1.
088500*
088600 2710-BUILD-DESCRIPTION-PARA.
088700*
088800     MOVE SPACES TO WS-LI-DESC-WORK.
088900     MOVE 1 TO WS-LI-DESC-PTR.
089000     PERFORM 2711-APPEND-DESC-WORD-PARA
089100         VARYING WS-WORD-SUB FROM 1 BY 1
089200         UNTIL WS-WORD-SUB >= WS-LI-BOUNDARY-SUB.
089300*
089400 2711-APPEND-DESC-WORD-PARA.
089500*
089600     IF WS-LI-DESC-PTR <= 30
089700         STRING WS-WORD-ENTRY (WS-WORD-SUB) DELIMITED BY SPACE
089800                ' ' DELIMITED BY SIZE
089900             INTO WS-LI-DESC-WORK
090000             WITH POINTER WS-LI-DESC-PTR
090100         END-STRING
090200     END-IF.
090300*
090400 2720-FIND-QTY-PARA.
090500*
090600     IF WS-WORD-ENTRY (WS-WORD-SUB) IS NUMERIC
090700         AND WS-LI-QTY-SUB = 0
090800         MOVE WS-WORD-SUB TO WS-LI-QTY-SUB
090900     END-IF.
091000*
091100 2730-FIND-PRICE-PARA.
091200*
091300     IF WS-WORD-ENTRY (WS-WORD-SUB) (1:1) = '$'
091400         AND WS-LI-PRICE-SUB = 0
091500         MOVE WS-WORD-SUB TO WS-LI-PRICE-SUB
091600     END-IF.
091700*
091800* 2900 - SHARED $AMOUNT TOKEN CONVERTER. STRIPS '$' AND ',' THEN
091900* SPLITS ON THE DECIMAL POINT AND COMBINES WHOLE/FRACTION PARTS.
092000*
092100 2900-EXTRACT-AMOUNT-TOKEN-PARA.
092200*
092300     MOVE 'N' TO WS-AMOUNT-FOUND-SW.
092400     MOVE SPACES TO WS-AMOUNT-COMPACT.
092500     MOVE 0 TO WS-AMOUNT-COMPACT-SUB.
092600*
092700     PERFORM 2910-COMPACT-AMOUNT-PARA
092800         VARYING WS-AMOUNT-SCAN-SUB FROM 1 BY 1
092900         UNTIL WS-AMOUNT-SCAN-SUB > 15.
093000*
093100     IF WS-AMOUNT-COMPACT-SUB = 0
093200         GO TO 2900-EXIT
093300     END-IF.
093400*
093500     MOVE 0 TO WS-AMT-WHOLE WS-AMT-FRAC.
093600     UNSTRING WS-AMOUNT-COMPACT DELIMITED BY '.'
093700         INTO WS-AMT-WHOLE WS-AMT-FRAC
093800     END-UNSTRING.
093900*
094000     COMPUTE WS-AMOUNT-VALUE = WS-AMT-WHOLE + (WS-AMT-FRAC / 100).
094100     SET WS-AMOUNT-WAS-FOUND TO TRUE.
094200*
094300 2900-EXIT.
094400     EXIT.
094500*
094600 2910-COMPACT-AMOUNT-PARA.
094700*
094800     IF WS-AMT-CHAR (WS-AMOUNT-SCAN-SUB) IS NUMERIC
094900         OR WS-AMT-CHAR (WS-AMOUNT-SCAN-SUB) = '.'
095000         ADD 1 TO WS-AMOUNT-COMPACT-SUB
095100         MOVE WS-AMT-CHAR (WS-AMOUNT-SCAN-SUB)
095200             TO WS-AMOUNT-COMPACT (WS-AMOUNT-COMPACT-SUB:1)
095300     END-IF.
095400*
095500* --------------------------------------------------------------
095600* U2 - EXTENDED PRICES, SUBTOTAL AND THE TOTAL/TAX RECONCILIATION
095700* --------------------------------------------------------------
095800*
095900 3000-COMPUTE-TOTALS-PARA.
096000*
096100     MOVE 0 TO WS-LINE-SUBTOTAL.
096200     PERFORM 3010-EXTEND-LINE-PARA
096300         VARYING WS-LI-SUB FROM 1 BY 1
096400         UNTIL WS-LI-SUB > WS-LI-COUNT.
096500*
096600     MOVE WS-LI-COUNT TO INV-LINE-COUNT.
096700*
096800     IF WS-LI-COUNT > 0
096900         MOVE WS-LINE-SUBTOTAL TO INV-SUBTOTAL
097000         IF WS-P-TOTAL-FOUND
097100             MOVE WS-P-TOTAL-AMOUNT TO INV-TOTAL-AMOUNT
097200             COMPUTE WS-TAX-WORK =
097300                 INV-TOTAL-AMOUNT - INV-SUBTOTAL
097400             IF WS-TAX-WORK >= 0
097500                 MOVE WS-TAX-WORK TO INV-TAX-AMOUNT
097600             ELSE
097700                 MOVE 0 TO INV-TAX-AMOUNT
097800             END-IF
097900         ELSE
098000             MOVE WS-LINE-SUBTOTAL TO INV-TOTAL-AMOUNT
098100             MOVE 0 TO INV-TAX-AMOUNT
098200         END-IF
098300     ELSE
098400         MOVE 0 TO INV-SUBTOTAL INV-TAX-AMOUNT
098500         IF WS-P-TOTAL-FOUND
098600             MOVE WS-P-TOTAL-AMOUNT TO INV-TOTAL-AMOUNT
098700         ELSE
098800             MOVE 0 TO INV-TOTAL-AMOUNT
098900         END-IF
099000     END-IF.
099100*
099200 3010-EXTEND-LINE-PARA.
099300*
099400     COMPUTE WS-LI-TOTAL (WS-LI-SUB) ROUNDED =
099500         WS-LI-QTY (WS-LI-SUB) * WS-LI-PRICE (WS-LI-SUB).
099600     ADD WS-LI-TOTAL (WS-LI-SUB) TO WS-LINE-SUBTOTAL.
099700*
099800* --------------------------------------------------------------
099900* U3 - RECORD LEVEL VALIDATION.  STATUS C WHEN COMPLETE,
100000* OTHERWISE M (MANUAL REVIEW) - THE DOCUMENT ITSELF PARSED OK.
100100* --------------------------------------------------------------
100200*
100300 3100-VALIDATE-INVOICE-PARA.
100400*
100500     IF INV-NUMBER NOT = SPACES
100600         AND INV-VENDOR-NAME NOT = SPACES
100700         AND INV-INVOICE-DATE NOT = 0
100800         AND INV-TOTAL-AMOUNT > 0
100900         SET INV-STATUS-COMPLETED TO TRUE
101000         ADD 1 TO WS-INV-COMPLETE-CNT
101100         ADD INV-TOTAL-AMOUNT TO WS-GRAND-TOTAL-AMT
101200     ELSE
101300         SET INV-STATUS-MANUAL-REVIEW TO TRUE
101400         ADD 1 TO WS-INV-MANUAL-CNT
101500     END-IF.
101600*
101700* --------------------------------------------------------------
101800* WRITE THE INVOICE MASTER AND ITS LINE ITEMS
101900* --------------------------------------------------------------
102000*
102100 3200-WRITE-INVOICE-PARA.
102200*
102300     WRITE INVOICE-REC.
102400     IF NOT WS-MST-SUCCESS
102500         DISPLAY 'INVINTFEC - INVMAST WRITE ERROR - SW=' WS-MST-SW
102600         PERFORM 9800-PROGRAM-FAILED-PARA
102700     END-IF.
102800*
102900     IF INV-STATUS-COMPLETED
103000         PERFORM 3210-WRITE-LINE-ITEMS-PARA
103100             VARYING WS-LI-SUB FROM 1 BY 1
103200             UNTIL WS-LI-SUB > WS-LI-COUNT
103300     END-IF.
103400*
103500 3210-WRITE-LINE-ITEMS-PARA.
103600*
103700     MOVE INV-ID TO LI-INV-ID.
103800     MOVE WS-LI-SUB TO LI-LINE-NUMBER.
103900     MOVE WS-LI-DESC (WS-LI-SUB) TO LI-DESCRIPTION.
104000     MOVE WS-LI-QTY (WS-LI-SUB) TO LI-QUANTITY.
104100     MOVE WS-LI-PRICE (WS-LI-SUB) TO LI-UNIT-PRICE.
104200     MOVE WS-LI-TOTAL (WS-LI-SUB) TO LI-TOTAL-PRICE.
104300*
104400     WRITE LINEITEM-REC.
104500     IF WS-LIN-SUCCESS
104600         ADD 1 TO WS-LINE-WRITTEN-CNT
104700     ELSE
104800         DISPLAY 'INVINTFEC - LINEITM WRITE ERROR - SW=' WS-LIN-SW
104900         PERFORM 9800-PROGRAM-FAILED-PARA
105000     END-IF.
105100*
105200* --------------------------------------------------------------
105300* STEP 5 - RUN CONTROL TOTALS (INTAKE CONTROL TOTALS REPORT)
105400* --------------------------------------------------------------
105500*
105600 9000-DISPLAY-TOTALS-PARA.
105700*
105800     DISPLAY '================================================'.
105900     DISPLAY 'INVINTFEC - INTAKE RUN CONTROL TOTALS'.
106000     DISPLAY 'DOCUMENTS READ . . . . . . . . :' WS-DOC-READ-CNT.
106100     DISPLAY 'DOCUMENTS ACCEPTED  . . . . . .:' WS-DOC-ACCEPT-CNT.
106200     DISPLAY 'DOCUMENTS REJECTED  . . . . . .:' WS-DOC-REJECT-CNT.
106300     DISPLAY 'INVOICES COMPLETED  . . . . . .:' WS-INV-COMPLETE-CNT.
106400     DISPLAY 'INVOICES MANUAL REVIEW  . . . .:' WS-INV-MANUAL-CNT.
106500     DISPLAY 'LINE ITEMS WRITTEN  . . . . . .:' WS-LINE-WRITTEN-CNT.
106600     DISPLAY 'GRAND TOTAL (COMPLETED) . . . .:' WS-GRAND-TOTAL-AMT.
106700     DISPLAY '================================================'.
106800*
106900* --------------------------------------------------------------
107000* TERMINATION - SAME SHAPE AS THE REST OF THE LOAD SUITE
107100* --------------------------------------------------------------
107200*
107300 9800-PROGRAM-FAILED-PARA.
107400*
107500     DISPLAY 'INVINTFEC TERMINATED WITH DIVIDE BY ZERO!'.
107600     DISPLAY 'CHECK ERROR MESSAGES IN SYSOUT PART OF JOB SUMMARY'.
107700     COMPUTE WS-NBR = WS-NBR / WS-NBR.
107800*
107900 9900-CLOSE-FILES-PARA.
108000*
108100     CLOSE DOCMETA-INPUT RAWTEXT-INPUT
108200           INVMAST-OUTPUT LINEITEM-OUTPUT.
108300*
108400 9990-COMPLETED-OK-PARA.
108500*
108600     DISPLAY 'INVINTFEC COMPLETED OK'.
108700     STOP RUN.
108800*
