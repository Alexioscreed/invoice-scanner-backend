000100********************************************************************
000200* RAWTFEC -  SCANNED DOCUMENT TEXT LINE LAYOUT.
000300* A DOCUMENT IS A CONTIGUOUS GROUP OF LINES SHARING RAW-DOC-ID,
000400* TERMINATED BY THE NEXT DOC ID OR END OF FILE.  READ BY INVINTFEC.
000500********************************************************************
000600*
000700 01  RAWTEXT-REC.
000800*
000900     05  RAW-DOC-ID                  PIC X(10).
001000     05  RAW-LINE-TEXT                PIC X(79).
001100     05  FILLER                      PIC X(01).
001200*
