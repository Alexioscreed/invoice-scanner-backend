000100********************************************************************
000200* EXPOFEC -  INVOICE EXPORT LINE LAYOUT.
000300* ONE COMMA-DELIMITED TEXT LINE PER INVOICE (PLUS THE HEADER LINE),
000400* WRITTEN BY INVEXPFEC.  FIXED AT 132 BYTES, TRAILING-BLANK FILLED.
000500********************************************************************
000600*
000700 01  EXPORT-REC.
000800*
000900     05  EXPORT-LINE-TEXT            PIC X(131).
001000     05  FILLER                      PIC X(01).
001100*
